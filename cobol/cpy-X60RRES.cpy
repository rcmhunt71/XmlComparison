000100* **++ Comparison-engine LINKAGE output area - one entry per
000200* primary candidate of the category being compared, built by
000300* X60R002 in primary-document order and consumed by the
000400* summary/detail report paragraphs of X60R001.
000500 01 RRES-AREA.
000600   03 RRES-TOT                        PIC 9(9) COMP VALUE ZERO.
000700   03 RRES-TB.
000800     05 RRES-EL OCCURS 0 TO 400
000900                DEPENDING ON RRES-TOT
001000                INDEXED BY RRES-IX.
001100       10 RRES-PRI-CAND-IX            PIC 9(9) COMP.
001200       10 RRES-MATCH-XPATH            PIC X(120).
001300       10 RRES-CLOSEST-XPATH          PIC X(120).
001400* CLOSEST-MATCH-COUNT: 0 = no match, -1 = exact match sentinel
001500       10 RRES-CLOSEST-COUNT          PIC S9(9) COMP.
001600       10 RRES-TOTAL                  PIC 9(9) COMP.
001700       10 FILLER                      PIC X(4).
001800* -- trailing expansion pad, house convention on all masters --
001900   03 FILLER                          PIC X(4)    VALUE SPACE.
