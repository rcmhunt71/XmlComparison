000100* **++ XRCMPCP LINKAGE PARAMETERS COPYBOOK - comparison engine
000200* call: which of the six fixed categories to compare this call.
000300 01 RENG-PARMS.
000400   03 RENG-CATEGORY                   PIC X(20).
000500   03 FILLER                          PIC X(10)   VALUE SPACE.
