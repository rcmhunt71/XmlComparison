000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. X60R002.
000400 AUTHOR.        ALAIMO.
000500 INSTALLATION.  MI2457 - PSPS DOCUMENT SERVICES.
000600 DATE-WRITTEN.  19/12/1987.
000700 DATE-COMPILED.
000800 SECURITY.      NON RISERVATO.
000900*----------------------------------------------------------------
001000* X60R002
001100* **++ COMPARISON-ENGINE - confronta i candidati PRIMARY e BASIS
001200* della categoria ricevuta in RENG-CATEGORY.  Per ogni candidato
001300* PRIMARY della categoria cerca fra i candidati BASIS non ancora
001400* "consumati" un match esatto (stesso insieme di entita' foglia)
001500* o, in mancanza, il candidato con il maggior numero di entita'
001600* in comune (closest match).  Il risultato per candidato PRIMARY
001700* viene accodato a RRES-AREA nell'ordine del documento PRIMARY.
001800* Richiamato da X60R001 una volta per ciascuna delle sei
001900* categorie fisse (ASSET/COLLATERAL/EXPENSE/LIABILITY/LOAN/
002000* PARTY).
002100*----------------------------------------------------------------
002200*                    C H A N G E   L O G
002300*----------------------------------------------------------------
002400* 19/12/1987 ALAIMO    MI2457-0002  Prima stesura: signature gate
002500*                                   e ricerca match esatto/piu'
002600*                                   vicino.
002700* 08/01/1988 ALAIMO    MI2457-0003  Aggiunto calcolo TOTAL
002800*                                   (unione value-stripped) per
002900*                                   il report MATCH-SUMMARY.
003000* 22/01/1988 ALAIMO    MI2457-0006  Marcatura duplicati nelle
003100*                                   liste entita' per il report
003200*                                   CLOSEST-MATCH-DETAIL.
003300* 11/03/1988 BRAMBILLA MI2457-0011  Corretto confronto
003400*                                   CAND-CHILD-SIG (troncamento
003500*                                   path collegato).
003600* 27/09/1989 ALAIMO    MI2457-0019  Uniformati i messaggi di
003700*                                   errore a quelli dello scarico
003800*                                   ISO8583.
003900* 14/05/1991 BRAMBILLA MI2457-0025  Aumentato limite candidati e
004000*                                   consumati a 400 (richiesta
004100*                                   mutui SET).
004200* 30/03/1993 COLOMBO   MI2457-0031  Estesa CAND-ATTR-SIG a 200
004300*                                   posizioni per elementi PARTY.
004400* 17/11/1994 COLOMBO   MI2457-0036  Uscita anticipata dal loop
004500*                                   BASIS al primo match esatto.
004600* 09/06/1998 FERRARI   MI2457-0044  ANALISI Y2K: nessun campo
004700*                                   data nel tracciato, nessun
004800*                                   intervento richiesto.
004900* 21/01/1999 FERRARI   MI2457-0045  Verifica Y2K completata e
005000*                                   chiusa - vedi MI2457-0044.
005100* 13/04/2001 GALLI     MI2457-0053  Ottimizzata la ricerca
005200*                                   dell'intersezione entita'.
005300* 02/09/2004 GALLI     MI2457-0058  Portato limite entita' per
005400*                                   candidato a 250 per i modelli
005500*                                   URLA piu' ampi.
005600*----------------------------------------------------------------
005700 ENVIRONMENT DIVISION.
005800*
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.    IBM-370.
006100 OBJECT-COMPUTER.    IBM-370.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400* class to check a fully-blank entity string (empty VALUE)
006500     CLASS ENTITY-VALUE-BLANK IS SPACE.
006600*
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900**
007000 DATA DIVISION.
007100**
007200 FILE SECTION.
007300**
007400 WORKING-STORAGE SECTION.
007500*
007600 01 WK-LITERALS.
007700   03 WK-YES                        PIC X(1)    VALUE 'Y'.
007800   03 WK-NO                         PIC X(1)    VALUE 'N'.
007900*
008000* -- indici e contatori di lavoro, tutti binari per prestazioni -
008100 01 WK-COUNTERS.
008200   03 WK-SCAN-IX                    PIC 9(9) COMP.
008300   03 WK-UNION-IX                   PIC 9(9) COMP.
008400   03 WK-UNION-TOT                  PIC 9(9) COMP VALUE ZERO.
008500   03 WK-INTERSECT-COUNT            PIC 9(9) COMP VALUE ZERO.
008600* -- non calcolati nel tracciato: contati ad ogni coppia esaminata
008700   03 WK-PRI-ENT-NONDUP-TOT         PIC 9(9) COMP VALUE ZERO.
008800   03 WK-BAS-ENT-NONDUP-TOT         PIC 9(9) COMP VALUE ZERO.
008900*
009000* -- interruttori di ricerca, un carattere per abitudine reparto -
009100 01 WK-SWITCHES.
009200   03 WK-EXACT-FOUND-SW             PIC X(1) VALUE 'N'.
009300     88 WK-EXACT-FOUND                  VALUE 'Y'.
009400   03 WK-DUP-FOUND-SW               PIC X(1) VALUE 'N'.
009500     88 WK-DUP-ALREADY-SEEN             VALUE 'Y'.
009600   03 WK-MEMBER-FOUND-SW            PIC X(1) VALUE 'N'.
009700     88 WK-MEMBER-IS-PRESENT            VALUE 'Y'.
009800*
009900* -- tabella "consumati" dei candidati BASIS della categoria -----
010000* un candidato BASIS assegnato per match esatto non concorre piu'
010100* per gli altri candidati PRIMARY della stessa categoria (regola
010200* uno-a-uno).  Riazzerata ad ogni chiamata dell'engine.
010300 01 WK-CONSUMED-AREA.
010400   03 WK-BAS-CONSUMED-SW  PIC X(1) OCCURS 400 TIMES
010500                           INDEXED BY WK-CONS-IX.
010600 01 WK-CONSUMED-BLOCK REDEFINES WK-CONSUMED-AREA.
010700   03 WK-CONSUMED-BLOCK-X            PIC X(400).
010800*
010900* -- stringa foglia completa PATH|KEY, usata per il calcolo -----
011000* -- TOTAL (regola R4) - sovrapposta ad una vista PATH+KEY unica -
011100 01 WK-ENTITY-FULL-AREA.
011200   03 WK-ENT-FULL-PATH               PIC X(120).
011300   03 WK-ENT-FULL-SEP1                PIC X(1) VALUE '|'.
011400   03 WK-ENT-FULL-KEY                PIC X(40).
011500 01 WK-ENTITY-STRIPPED REDEFINES WK-ENTITY-FULL-AREA.
011600   03 WK-ENT-STRIP-KEYPART          PIC X(161).
011700*
011800* -- tabella di lavoro per il calcolo TOTAL (unione value--------
011900* -stripped dei due insiemi di entita' del confronto in corso) --
012000 01 WK-UNION-AREA.
012100   03 WK-UNION-TB.
012200     05 WK-UNION-EL OCCURS 500 TIMES
012300                    INDEXED BY WK-UNION-EL-IX.
012400       10 WK-UNION-KEYPART           PIC X(161).
012500 01 WK-UNION-BLOCK REDEFINES WK-UNION-AREA.
012600   03 WK-UNION-BLOCK-X               PIC X(80500).
012700*
012800* -- copybooks LINKAGE - tabelle documento e parametri chiamata --
012900 LINKAGE SECTION.
013000 COPY X60RPRM.
013100 COPY X60RDOC REPLACING ==:D:== BY ==PRI==.
013200 COPY X60RDOC REPLACING ==:D:== BY ==BAS==.
013300 COPY X60RRES.
013400*
013500 PROCEDURE DIVISION USING RENG-PARMS
013600                          RDOC-PRI-AREA
013700                          RDOC-BAS-AREA
013800                          RRES-AREA.
013900*
014000 MAIN-CONTROL.
014100     PERFORM RESET-CONSUMED-TABLE.
014200     PERFORM MARK-DUP-PRI-ENTITIES.
014300     PERFORM MARK-DUP-BAS-ENTITIES.
014400     MOVE ZERO TO RRES-TOT.
014500     PERFORM PROCESS-PRIMARY-CANDIDATES
014600        VARYING RDOC-PRI-CAND-IX FROM 1 BY 1
014700        UNTIL RDOC-PRI-CAND-IX > RDOC-PRI-CAND-TOT.
014800     GOBACK.
014900*
015000* -- azzera la tabella dei candidati BASIS gia' consumati -------
015100 RESET-CONSUMED-TABLE.
015200     PERFORM SET-ONE-CONSUMED-SW
015300        VARYING WK-CONS-IX FROM 1 BY 1
015400        UNTIL WK-CONS-IX > 400.
015500*
015600 SET-ONE-CONSUMED-SW.
015700     MOVE WK-NO TO WK-BAS-CONSUMED-SW (WK-CONS-IX).
015800*
015900* -- marca come duplicata ogni entita' foglia PRIMARY che ripete -
016000* -- una entita' precedente dello stesso candidato --------------
016100 MARK-DUP-PRI-ENTITIES.
016200     PERFORM MARK-DUP-PRI-CANDIDATE
016300        VARYING RDOC-PRI-CAND-IX FROM 1 BY 1
016400        UNTIL RDOC-PRI-CAND-IX > RDOC-PRI-CAND-TOT.
016500*
016600 MARK-DUP-PRI-CANDIDATE.
016700     PERFORM MARK-DUP-PRI-ENTITY
016800        VARYING RDOC-PRI-ENT-IX FROM 1 BY 1
016900        UNTIL RDOC-PRI-ENT-IX > RDOC-PRI-ENT-TOT (RDOC-PRI-CAND-IX).
017000*
017100 MARK-DUP-PRI-ENTITY.
017200     MOVE WK-NO TO WK-DUP-FOUND-SW.
017300     IF RDOC-PRI-ENT-IX > 1
017400        PERFORM SCAN-PRI-DUP-CANDIDATES
017500           VARYING WK-SCAN-IX FROM 1 BY 1
017600           UNTIL WK-SCAN-IX >= RDOC-PRI-ENT-IX
017700           OR WK-DUP-ALREADY-SEEN
017800     END-IF.
017900     IF WK-DUP-ALREADY-SEEN
018000        MOVE WK-YES
018050              TO RDOC-PRI-ENT-DUP-SW (RDOC-PRI-CAND-IX RDOC-PRI-ENT-IX)
018100     END-IF.
018200*
018300 SCAN-PRI-DUP-CANDIDATES.
018400     IF RDOC-PRI-ENT-PATH  (RDOC-PRI-CAND-IX WK-SCAN-IX)     EQUAL
018500        RDOC-PRI-ENT-PATH  (RDOC-PRI-CAND-IX RDOC-PRI-ENT-IX)
018600        AND RDOC-PRI-ENT-KEY   (RDOC-PRI-CAND-IX WK-SCAN-IX) EQUAL
018700        RDOC-PRI-ENT-KEY   (RDOC-PRI-CAND-IX RDOC-PRI-ENT-IX)
018800        AND RDOC-PRI-ENT-VALUE (RDOC-PRI-CAND-IX WK-SCAN-IX) EQUAL
018900        RDOC-PRI-ENT-VALUE (RDOC-PRI-CAND-IX RDOC-PRI-ENT-IX)
019000        AND NOT RDOC-PRI-ENT-IS-DUP (RDOC-PRI-CAND-IX WK-SCAN-IX)
019100        SET WK-DUP-ALREADY-SEEN TO TRUE
019200     END-IF.
019300*
019400* -- stessa marcatura duplicati lato BASIS ------------------------
019500 MARK-DUP-BAS-ENTITIES.
019600     PERFORM MARK-DUP-BAS-CANDIDATE
019700        VARYING RDOC-BAS-CAND-IX FROM 1 BY 1
019800        UNTIL RDOC-BAS-CAND-IX > RDOC-BAS-CAND-TOT.
019900*
020000 MARK-DUP-BAS-CANDIDATE.
020100     PERFORM MARK-DUP-BAS-ENTITY
020200        VARYING RDOC-BAS-ENT-IX FROM 1 BY 1
020300        UNTIL RDOC-BAS-ENT-IX > RDOC-BAS-ENT-TOT (RDOC-BAS-CAND-IX).
020400*
020500 MARK-DUP-BAS-ENTITY.
020600     MOVE WK-NO TO WK-DUP-FOUND-SW.
020700     IF RDOC-BAS-ENT-IX > 1
020800        PERFORM SCAN-BAS-DUP-CANDIDATES
020900           VARYING WK-SCAN-IX FROM 1 BY 1
021000           UNTIL WK-SCAN-IX >= RDOC-BAS-ENT-IX
021100           OR WK-DUP-ALREADY-SEEN
021200     END-IF.
021300     IF WK-DUP-ALREADY-SEEN
021400        MOVE WK-YES
021450              TO RDOC-BAS-ENT-DUP-SW (RDOC-BAS-CAND-IX RDOC-BAS-ENT-IX)
021500     END-IF.
021600*
021700 SCAN-BAS-DUP-CANDIDATES.
021800     IF RDOC-BAS-ENT-PATH  (RDOC-BAS-CAND-IX WK-SCAN-IX)     EQUAL
021900        RDOC-BAS-ENT-PATH  (RDOC-BAS-CAND-IX RDOC-BAS-ENT-IX)
022000        AND RDOC-BAS-ENT-KEY   (RDOC-BAS-CAND-IX WK-SCAN-IX) EQUAL
022100        RDOC-BAS-ENT-KEY   (RDOC-BAS-CAND-IX RDOC-BAS-ENT-IX)
022200        AND RDOC-BAS-ENT-VALUE (RDOC-BAS-CAND-IX WK-SCAN-IX) EQUAL
022300        RDOC-BAS-ENT-VALUE (RDOC-BAS-CAND-IX RDOC-BAS-ENT-IX)
022400        AND NOT RDOC-BAS-ENT-IS-DUP (RDOC-BAS-CAND-IX WK-SCAN-IX)
022500        SET WK-DUP-ALREADY-SEEN TO TRUE
022600     END-IF.
022700*
022800* -- corpo principale: un candidato PRIMARY della categoria ------
022900 PROCESS-PRIMARY-CANDIDATES.
023000     IF RDOC-PRI-CAND-TAG (RDOC-PRI-CAND-IX) EQUAL RENG-CATEGORY
023100        PERFORM COMPARE-PRIMARY-CANDIDATE
023200     END-IF.
023300*
023400 COMPARE-PRIMARY-CANDIDATE.
023500     SET WK-EXACT-FOUND-SW     TO FALSE.
023600     ADD 1                     TO RRES-TOT.
023700     MOVE RDOC-PRI-CAND-IX     TO RRES-PRI-CAND-IX   (RRES-TOT).
023800     MOVE ZERO                 TO RRES-CLOSEST-COUNT (RRES-TOT).
023900     MOVE SPACE                TO RRES-MATCH-XPATH   (RRES-TOT).
024000     MOVE SPACE                TO RRES-CLOSEST-XPATH (RRES-TOT).
024100     MOVE ZERO                 TO RRES-TOTAL         (RRES-TOT).
024200     PERFORM SCAN-BASIS-CANDIDATES
024300        VARYING RDOC-BAS-CAND-IX FROM 1 BY 1
024400        UNTIL RDOC-BAS-CAND-IX > RDOC-BAS-CAND-TOT
024500        OR WK-EXACT-FOUND.
024600*
024700* -- un candidato BASIS non ancora consumato della stessa --------
024800* -- categoria e con firma compatibile (regola R1) ---------------
024900 SCAN-BASIS-CANDIDATES.
025000     IF RDOC-BAS-CAND-TAG (RDOC-BAS-CAND-IX) EQUAL RENG-CATEGORY
025100        AND WK-BAS-CONSUMED-SW (RDOC-BAS-CAND-IX) EQUAL WK-NO
025200        AND RDOC-PRI-CAND-ATTR-SIG  (RDOC-PRI-CAND-IX) EQUAL
025300            RDOC-BAS-CAND-ATTR-SIG  (RDOC-BAS-CAND-IX)
025400        AND RDOC-PRI-CAND-CHILD-SIG (RDOC-PRI-CAND-IX) EQUAL
025500            RDOC-BAS-CAND-CHILD-SIG (RDOC-BAS-CAND-IX)
025600        PERFORM COMPARE-CANDIDATE-PAIR
025700     END-IF.
025800*
025900* -- regola R2 (match esatto) e R3 (closest match) su una --------
026000* -- coppia di candidati con firma compatibile -------------------
026100 COMPARE-CANDIDATE-PAIR.
026200     PERFORM COUNT-INTERSECTION-SIZE.
026300     IF WK-INTERSECT-COUNT EQUAL WK-PRI-ENT-NONDUP-TOT
026400        AND WK-INTERSECT-COUNT EQUAL WK-BAS-ENT-NONDUP-TOT
026500        PERFORM RECORD-EXACT-MATCH
026600     ELSE
026700        IF WK-INTERSECT-COUNT > RRES-CLOSEST-COUNT (RRES-TOT)
026800           PERFORM RECORD-CLOSEST-MATCH
026900        END-IF
027000     END-IF.
027100*
027200* -- il numero di entita' non duplicate non e' precalcolato ------
027300* -- nel tracciato: lo si ricava contando gli indicatori a 'N' ---
027400 COUNT-INTERSECTION-SIZE.
027500     MOVE ZERO TO WK-INTERSECT-COUNT.
027600     MOVE ZERO TO WK-PRI-ENT-NONDUP-TOT.
027700     MOVE ZERO TO WK-BAS-ENT-NONDUP-TOT.
027800     PERFORM COUNT-PRI-NONDUP-ENTITIES
027900        VARYING RDOC-PRI-ENT-IX FROM 1 BY 1
028000        UNTIL RDOC-PRI-ENT-IX > RDOC-PRI-ENT-TOT (RDOC-PRI-CAND-IX).
028100     PERFORM COUNT-BAS-NONDUP-ENTITIES
028200        VARYING RDOC-BAS-ENT-IX FROM 1 BY 1
028300        UNTIL RDOC-BAS-ENT-IX > RDOC-BAS-ENT-TOT (RDOC-BAS-CAND-IX).
028400     PERFORM MATCH-PRI-ENTITY-IN-BASIS
028500        VARYING RDOC-PRI-ENT-IX FROM 1 BY 1
028600        UNTIL RDOC-PRI-ENT-IX > RDOC-PRI-ENT-TOT (RDOC-PRI-CAND-IX).
028700*
028800 COUNT-PRI-NONDUP-ENTITIES.
028900     IF NOT RDOC-PRI-ENT-IS-DUP (RDOC-PRI-CAND-IX RDOC-PRI-ENT-IX)
029000        ADD 1 TO WK-PRI-ENT-NONDUP-TOT
029100     END-IF.
029200*
029300 COUNT-BAS-NONDUP-ENTITIES.
029400     IF NOT RDOC-BAS-ENT-IS-DUP (RDOC-BAS-CAND-IX RDOC-BAS-ENT-IX)
029500        ADD 1 TO WK-BAS-ENT-NONDUP-TOT
029600     END-IF.
029700*
029800* -- per ogni entita' PRIMARY non duplicata, cerca la stessa -----
029900* -- stringa completa fra le entita' BASIS non duplicate ---------
030000 MATCH-PRI-ENTITY-IN-BASIS.
030100     IF NOT RDOC-PRI-ENT-IS-DUP (RDOC-PRI-CAND-IX RDOC-PRI-ENT-IX)
030200        MOVE WK-NO TO WK-MEMBER-FOUND-SW
030300        PERFORM MATCH-ONE-BAS-ENTITY
030400           VARYING RDOC-BAS-ENT-IX FROM 1 BY 1
030500           UNTIL RDOC-BAS-ENT-IX > RDOC-BAS-ENT-TOT (RDOC-BAS-CAND-IX)
030600           OR WK-MEMBER-IS-PRESENT
030700        IF WK-MEMBER-IS-PRESENT
030800           ADD 1 TO WK-INTERSECT-COUNT
030900        END-IF
031000     END-IF.
031100*
031200 MATCH-ONE-BAS-ENTITY.
031300     IF NOT RDOC-BAS-ENT-IS-DUP (RDOC-BAS-CAND-IX RDOC-BAS-ENT-IX)
031400        AND RDOC-PRI-ENT-PATH  (RDOC-PRI-CAND-IX RDOC-PRI-ENT-IX) EQUAL
031500            RDOC-BAS-ENT-PATH  (RDOC-BAS-CAND-IX RDOC-BAS-ENT-IX)
031600        AND RDOC-PRI-ENT-KEY   (RDOC-PRI-CAND-IX RDOC-PRI-ENT-IX) EQUAL
031700            RDOC-BAS-ENT-KEY   (RDOC-BAS-CAND-IX RDOC-BAS-ENT-IX)
031800        AND RDOC-PRI-ENT-VALUE (RDOC-PRI-CAND-IX RDOC-PRI-ENT-IX) EQUAL
031900            RDOC-BAS-ENT-VALUE (RDOC-BAS-CAND-IX RDOC-BAS-ENT-IX)
032000        SET WK-MEMBER-IS-PRESENT TO TRUE
032100     END-IF.
032200*
032300* -- regola R2: match esatto - consuma il candidato BASIS e ------
032400* -- interrompe la scansione per questo candidato PRIMARY --------
032500 RECORD-EXACT-MATCH.
032600     MOVE RDOC-BAS-CAND-XPATH (RDOC-BAS-CAND-IX)
032700                            TO RRES-MATCH-XPATH   (RRES-TOT).
032800     MOVE SPACE             TO RRES-CLOSEST-XPATH (RRES-TOT).
032900     MOVE -1                TO RRES-CLOSEST-COUNT (RRES-TOT).
033000     PERFORM BUILD-VALUE-STRIPPED-UNION.
033100     MOVE WK-UNION-TOT      TO RRES-TOTAL         (RRES-TOT).
033200     MOVE WK-YES            TO WK-BAS-CONSUMED-SW (RDOC-BAS-CAND-IX).
033300     SET WK-EXACT-FOUND     TO TRUE.
033400*
033500* -- regola R3: closest match - aggiorna se l'intersezione e' ----
033600* -- strettamente maggiore della migliore trovata finora ---------
033700 RECORD-CLOSEST-MATCH.
033800     MOVE WK-INTERSECT-COUNT TO RRES-CLOSEST-COUNT (RRES-TOT).
033900     MOVE RDOC-BAS-CAND-XPATH (RDOC-BAS-CAND-IX)
034000                             TO RRES-CLOSEST-XPATH (RRES-TOT).
034100     PERFORM BUILD-VALUE-STRIPPED-UNION.
034200     MOVE WK-UNION-TOT       TO RRES-TOTAL         (RRES-TOT).
034300*
034400* -- regola R4: TOTAL = numero di stringhe PATH|KEY distinte -----
034500* -- nell'unione delle due liste di entita' non duplicate --------
034600 BUILD-VALUE-STRIPPED-UNION.
034700     MOVE ZERO TO WK-UNION-TOT.
034800     MOVE SPACE TO WK-UNION-BLOCK-X.
034900     PERFORM ADD-PRI-ENTITIES-TO-UNION
035000        VARYING RDOC-PRI-ENT-IX FROM 1 BY 1
035100        UNTIL RDOC-PRI-ENT-IX > RDOC-PRI-ENT-TOT (RDOC-PRI-CAND-IX).
035200     PERFORM ADD-BAS-ENTITIES-TO-UNION
035300        VARYING RDOC-BAS-ENT-IX FROM 1 BY 1
035400        UNTIL RDOC-BAS-ENT-IX > RDOC-BAS-ENT-TOT (RDOC-BAS-CAND-IX).
035500*
035600 ADD-PRI-ENTITIES-TO-UNION.
035700     IF NOT RDOC-PRI-ENT-IS-DUP (RDOC-PRI-CAND-IX RDOC-PRI-ENT-IX)
035800        MOVE RDOC-PRI-ENT-PATH (RDOC-PRI-CAND-IX RDOC-PRI-ENT-IX)
035900                              TO WK-ENT-FULL-PATH
036000        MOVE RDOC-PRI-ENT-KEY (RDOC-PRI-CAND-IX RDOC-PRI-ENT-IX)
036100                              TO WK-ENT-FULL-KEY
036200        PERFORM ADD-KEYPART-TO-UNION
036300     END-IF.
036400*
036500 ADD-BAS-ENTITIES-TO-UNION.
036600     IF NOT RDOC-BAS-ENT-IS-DUP (RDOC-BAS-CAND-IX RDOC-BAS-ENT-IX)
036700        MOVE RDOC-BAS-ENT-PATH (RDOC-BAS-CAND-IX RDOC-BAS-ENT-IX)
036800                              TO WK-ENT-FULL-PATH
036900        MOVE RDOC-BAS-ENT-KEY (RDOC-BAS-CAND-IX RDOC-BAS-ENT-IX)
037000                              TO WK-ENT-FULL-KEY
037100        PERFORM ADD-KEYPART-TO-UNION
037200     END-IF.
037300*
037400* -- accoda WK-ENT-STRIP-KEYPART all'unione se non gia' presente -
037500 ADD-KEYPART-TO-UNION.
037600     MOVE WK-NO TO WK-MEMBER-FOUND-SW.
037700     IF WK-UNION-TOT > 0
037800        PERFORM SEARCH-UNION-FOR-KEYPART
037900           VARYING WK-UNION-IX FROM 1 BY 1
038000           UNTIL WK-UNION-IX > WK-UNION-TOT
038100           OR WK-MEMBER-IS-PRESENT
038200     END-IF.
038300     IF NOT WK-MEMBER-IS-PRESENT
038400        ADD 1 TO WK-UNION-TOT
038500        MOVE WK-ENT-STRIP-KEYPART
038600                       TO WK-UNION-KEYPART (WK-UNION-TOT)
038700     END-IF.
038800*
038900 SEARCH-UNION-FOR-KEYPART.
039000     IF WK-UNION-KEYPART (WK-UNION-IX) EQUAL WK-ENT-STRIP-KEYPART
039100        SET WK-MEMBER-IS-PRESENT TO TRUE
039200     END-IF.
