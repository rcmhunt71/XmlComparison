000100* **++ Flattened element record - one input line per C/E/P rec.
000200* REPLACING ==:F:== BY ==PRI== / ==BAS== gives the primary and
000300* basis instances of the identical layout (longest record type,
000400* the E record, governs the length of the common area).
000500 01 RFLT-:F:-REC.
000600   03 RFLT-:F:-TYPE                    PIC X(1).
000700     88 RFLT-:F:-IS-CANDIDATE             VALUE 'C'.
000800     88 RFLT-:F:-IS-ENTITY                VALUE 'E'.
000900     88 RFLT-:F:-IS-TAG-PATH              VALUE 'P'.
001000* -- layout used when RFLT-:F:-TYPE = 'C' (CANDIDATE) -------
001100   03 RFLT-:F:-CAND-AREA.
001200     05 RFLT-:F:-CAND-TAG              PIC X(20).
001300     05 RFLT-:F:-CAND-XPATH            PIC X(120).
001400     05 RFLT-:F:-CAND-LABEL            PIC X(30).
001500     05 RFLT-:F:-CAND-ATTR-SIG         PIC X(200).
001600     05 RFLT-:F:-CAND-CHILD-SIG        PIC X(120).
001700     05 FILLER                         PIC X(1).
001800* -- layout REDEFINED when RFLT-:F:-TYPE = 'E' (LEAF ENTITY) -
001900   03 RFLT-:F:-ENT-AREA REDEFINES RFLT-:F:-CAND-AREA.
002000     05 RFLT-:F:-ENT-PATH              PIC X(120).
002100     05 RFLT-:F:-ENT-KEY               PIC X(40).
002200     05 RFLT-:F:-ENT-VALUE             PIC X(80).
002300     05 FILLER                         PIC X(251).
002400* -- layout REDEFINED when RFLT-:F:-TYPE = 'P' (TAG PATH) ----
002500   03 RFLT-:F:-TAG-AREA REDEFINES RFLT-:F:-CAND-AREA.
002600     05 RFLT-:F:-TAG-NAME              PIC X(30).
002700     05 RFLT-:F:-TAG-TRAV              PIC X(120).
002800     05 FILLER                         PIC X(341).
002900* -- trailing expansion pad, house convention on all masters --
003000   03 FILLER                           PIC X(9)    VALUE SPACE.
