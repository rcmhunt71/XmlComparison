000100CBL OPT(2) DYNAM
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. X60RTS01.
000400 AUTHOR.        ALAIMO.
000500 INSTALLATION.  MI2457 - PSPS DOCUMENT SERVICES.
000600 DATE-WRITTEN.  05/02/1988.
000700 DATE-COMPILED.
000800 SECURITY.      NON RISERVATO.
000900*----------------------------------------------------------------
001000* X60RTS01
001100* **++ Suite di unit test per X60R002 (COMPARISON-ENGINE).  A
001200* differenza della suite ISO8583 (X60DTS01), che pesca i casi da
001300* un file TCIN, qui i casi sono costruiti direttamente in
001400* WORKING-STORAGE: le tabelle candidato/entita' di X60R002 sono
001500* troppo annidate per un tracciato piatto comodo da mantenere.
001600* Ogni caso popola RDOC-PRI-AREA/RDOC-BAS-AREA, richiama
001700* X60R002 e confronta RRES-AREA con il risultato atteso.
001800*----------------------------------------------------------------
001900*                    C H A N G E   L O G
002000*----------------------------------------------------------------
002100* 05/02/1988 ALAIMO    MI2457-0007  Prima stesura: casi match
002200*                                   esatto, closest e signature
002300*                                   gate.
002400* 11/03/1988 BRAMBILLA MI2457-0012  Aggiunto caso di parita' fra
002500*                                   due candidati BASIS (regola
002600*                                   R3, vince il primo in ordine
002700*                                   documento).
002800* 27/09/1989 ALAIMO    MI2457-0020  Uniformati i messaggi a
002900*                                   quelli dello scarico ISO8583.
003000* 14/05/1991 BRAMBILLA MI2457-0026  Aggiornati i casi al nuovo
003100*                                   limite di 400 candidati.
003200* 30/03/1993 COLOMBO   MI2457-0032  Aggiunto caso PARTY con
003300*                                   ATTR-SIG a 200 posizioni.
003400* 09/06/1998 FERRARI   MI2457-0044  ANALISI Y2K: nessun campo
003500*                                   data nel tracciato, nessun
003600*                                   intervento richiesto.
003700* 21/01/1999 FERRARI   MI2457-0045  Verifica Y2K completata e
003800*                                   chiusa - vedi MI2457-0044.
003900* 13/04/2001 GALLI     MI2457-0054  Aggiunto caso senza candidati
004000*                                   comparabili (signature gate).
004100* 02/09/2004 GALLI     MI2457-0059  Allineati i casi al limite di
004200*                                   250 entita' per candidato.
004300*----------------------------------------------------------------
004400 ENVIRONMENT DIVISION.
004500*
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.    IBM-370.
004800 OBJECT-COMPUTER.    IBM-370.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400**
005500 DATA DIVISION.
005600**
005700 FILE SECTION.
005800**
005900 WORKING-STORAGE SECTION.
006000*
006100 01 CC-COMPARISON-ENGINE          PIC X(08) VALUE 'X60R002'.
006200*
006300 COPY X60RPRM.
006400 COPY X60RDOC REPLACING ==:D:== BY ==PRI==.
006500 COPY X60RDOC REPLACING ==:D:== BY ==BAS==.
006600 COPY X60RRES.
006700*
006800* -- area di appoggio per popolare l'ultimo candidato/entita' ----
006900* -- aggiunti; sovrapposta ad una vista a stringa unica per il ---
007000* -- dump diagnostico in caso di test fallito --------------------
007100 01 WK-NEW-CAND.
007200   03 WK-NEW-TAG                    PIC X(20).
007300   03 WK-NEW-XPATH                  PIC X(120).
007400   03 WK-NEW-LABEL                  PIC X(30).
007500   03 WK-NEW-ATTR-SIG               PIC X(200).
007600   03 WK-NEW-CHILD-SIG              PIC X(120).
007700 01 WK-NEW-CAND-DUMP REDEFINES WK-NEW-CAND.
007800   03 WK-NEW-CAND-DUMP-X            PIC X(490).
007900*
008000 01 WK-NEW-ENT.
008100   03 WK-NEW-PATH                   PIC X(120).
008200   03 WK-NEW-KEY                    PIC X(40).
008300   03 WK-NEW-VALUE                  PIC X(80).
008400 01 WK-NEW-ENT-DUMP REDEFINES WK-NEW-ENT.
008500   03 WK-NEW-ENT-DUMP-X             PIC X(240).
008600*
008700* -- risultato atteso per il candidato PRIMARY numero 1 ----------
008800 01 WK-EXPECTED-XPATHS.
008900   03 WK-EXP-MATCH-XPATH            PIC X(120).
009000   03 WK-EXP-CLOSEST-XPATH          PIC X(120).
009100 01 WK-EXPECTED-XPATHS-DUMP REDEFINES WK-EXPECTED-XPATHS.
009200   03 WK-EXPECTED-XPATHS-DUMP-X     PIC X(240).
009300 01 WK-EXPECTED-COUNTS.
009400   03 WK-EXP-CLOSEST-COUNT          PIC S9(9) COMP.
009500   03 WK-EXP-TOTAL                  PIC 9(9) COMP.
009600*
009700 01 WK-TEST-CATEGORY               PIC X(20).
009800*
009900 LOCAL-STORAGE SECTION.
010000 01 LS-TEST-CASE-SWITCH            PIC X.
010100   88 TEST-CASE-PASSED                VALUE 'P'.
010200   88 TEST-CASE-FAILED                VALUE 'F'.
010300*
010400 01 LS-COUNTERS.
010500   03 TEST-CASE-CTR                 PIC S9(9) COMP VALUE ZERO.
010600   03 TEST-CASE-PASSED-CTR          PIC S9(9) COMP VALUE ZERO.
010700   03 TEST-CASE-FAILED-CTR          PIC S9(9) COMP VALUE ZERO.
010800*
010900 PROCEDURE DIVISION.
011000*
011100 MAIN.
011200     DISPLAY ' ************* X60RTS01 START **************'.
011300
011400     PERFORM TEST-CASE-EXACT-MATCH.
011500     PERFORM TEST-CASE-CLOSEST-MATCH.
011600     PERFORM TEST-CASE-SIGNATURE-GATE.
011700     PERFORM TEST-CASE-TIE-FIRST-WINS.
011800
011900     PERFORM SHOW-STATISTICS.
012000
012100     DISPLAY ' ************** X60RTS01 END ****************'.
012200
012300     IF TEST-CASE-FAILED-CTR NOT EQUAL ZERO
012400        MOVE 12                     TO RETURN-CODE
012500     END-IF.
012600
012700     GOBACK.
012800*
012900* -- regola R2: entita' identiche su entrambi i lati -> match ----
013000* -- esatto, CLOSEST-MATCH-COUNT sentinella -1 --------------------
013100 TEST-CASE-EXACT-MATCH.
013200     PERFORM RESET-DOCUMENTS.
013300     MOVE 'ASSET'                   TO WK-TEST-CATEGORY.
013400
013500     MOVE 'ASSET'                   TO WK-NEW-TAG.
013600     MOVE 'ASSETS/ASSET[1]'         TO WK-NEW-XPATH.
013700     MOVE 'CHECKING'                TO WK-NEW-LABEL.
013800     MOVE 'A1'                      TO WK-NEW-ATTR-SIG.
013900     MOVE 'C1'                      TO WK-NEW-CHILD-SIG.
014000     PERFORM ADD-PRI-CANDIDATE.
014100     MOVE 'ASSETS/ASSET/CASHORMARKETVALUEAMOUNT'
014200                                    TO WK-NEW-PATH.
014300     MOVE 'CASHVALUE'               TO WK-NEW-KEY.
014400     MOVE '1000.00'                 TO WK-NEW-VALUE.
014500     PERFORM ADD-PRI-ENTITY.
014600     MOVE 'ASSETS/ASSET/ASSETTYPE'
014700                                    TO WK-NEW-PATH.
014800     MOVE 'TYPE'                    TO WK-NEW-KEY.
014900     MOVE 'CHECKING'                TO WK-NEW-VALUE.
015000     PERFORM ADD-PRI-ENTITY.
015100
015200     MOVE 'ASSET'                   TO WK-NEW-TAG.
015300     MOVE 'ASSETS/ASSET[9]'         TO WK-NEW-XPATH.
015400     MOVE 'CHECKING'                TO WK-NEW-LABEL.
015500     MOVE 'A1'                      TO WK-NEW-ATTR-SIG.
015600     MOVE 'C1'                      TO WK-NEW-CHILD-SIG.
015700     PERFORM ADD-BAS-CANDIDATE.
015800     MOVE 'ASSETS/ASSET/CASHORMARKETVALUEAMOUNT'
015900                                    TO WK-NEW-PATH.
016000     MOVE 'CASHVALUE'               TO WK-NEW-KEY.
016100     MOVE '1000.00'                 TO WK-NEW-VALUE.
016200     PERFORM ADD-BAS-ENTITY.
016300     MOVE 'ASSETS/ASSET/ASSETTYPE'
016400                                    TO WK-NEW-PATH.
016500     MOVE 'TYPE'                    TO WK-NEW-KEY.
016600     MOVE 'CHECKING'                TO WK-NEW-VALUE.
016700     PERFORM ADD-BAS-ENTITY.
016800
016900     MOVE 'ASSETS/ASSET[9]'         TO WK-EXP-MATCH-XPATH.
017000     MOVE SPACE                     TO WK-EXP-CLOSEST-XPATH.
017100     MOVE -1                        TO WK-EXP-CLOSEST-COUNT.
017200     MOVE 2                         TO WK-EXP-TOTAL.
017300     PERFORM RUN-ENGINE-AND-CHECK.
017400*
017500* -- regola R3: intersezione parziale -> closest match, TOTAL ----
017600* -- dall'unione value-stripped dei due insiemi -------------------
017700 TEST-CASE-CLOSEST-MATCH.
017800     PERFORM RESET-DOCUMENTS.
017900     MOVE 'LOAN'                    TO WK-TEST-CATEGORY.
018000
018100     MOVE 'LOAN'                    TO WK-NEW-TAG.
018200     MOVE 'LOANS/LOAN[1]'           TO WK-NEW-XPATH.
018300     MOVE 'PRIMO MUTUO'             TO WK-NEW-LABEL.
018400     MOVE 'L1'                      TO WK-NEW-ATTR-SIG.
018500     MOVE 'LC1'                     TO WK-NEW-CHILD-SIG.
018600     PERFORM ADD-PRI-CANDIDATE.
018700     MOVE 'LOANS/LOAN/BASELOANAMOUNT'
018800                                    TO WK-NEW-PATH.
018900     MOVE 'AMT'                     TO WK-NEW-KEY.
019000     MOVE '200000.00'               TO WK-NEW-VALUE.
019100     PERFORM ADD-PRI-ENTITY.
019200     MOVE 'LOANS/LOAN/NOTERATEPERCENT'
019300                                    TO WK-NEW-PATH.
019400     MOVE 'RATE'                    TO WK-NEW-KEY.
019500     MOVE '5.500'                   TO WK-NEW-VALUE.
019600     PERFORM ADD-PRI-ENTITY.
019700     MOVE 'LOANS/LOAN/LOANTERMMONTHS'
019800                                    TO WK-NEW-PATH.
019900     MOVE 'TERM'                    TO WK-NEW-KEY.
020000     MOVE '360'                     TO WK-NEW-VALUE.
020100     PERFORM ADD-PRI-ENTITY.
020200
020300     MOVE 'LOAN'                    TO WK-NEW-TAG.
020400     MOVE 'LOANS/LOAN[5]'           TO WK-NEW-XPATH.
020500     MOVE 'PRIMO MUTUO'             TO WK-NEW-LABEL.
020600     MOVE 'L1'                      TO WK-NEW-ATTR-SIG.
020700     MOVE 'LC1'                     TO WK-NEW-CHILD-SIG.
020800     PERFORM ADD-BAS-CANDIDATE.
020900     MOVE 'LOANS/LOAN/BASELOANAMOUNT'
021000                                    TO WK-NEW-PATH.
021100     MOVE 'AMT'                     TO WK-NEW-KEY.
021200     MOVE '200000.00'               TO WK-NEW-VALUE.
021300     PERFORM ADD-BAS-ENTITY.
021400     MOVE 'LOANS/LOAN/NOTERATEPERCENT'
021500                                    TO WK-NEW-PATH.
021600     MOVE 'RATE'                    TO WK-NEW-KEY.
021700     MOVE '5.500'                   TO WK-NEW-VALUE.
021800     PERFORM ADD-BAS-ENTITY.
021900     MOVE 'LOANS/LOAN/LOANTERMMONTHS'
022000                                    TO WK-NEW-PATH.
022100     MOVE 'TERM'                    TO WK-NEW-KEY.
022200     MOVE '180'                     TO WK-NEW-VALUE.
022300     PERFORM ADD-BAS-ENTITY.
022400
022500     MOVE SPACE                     TO WK-EXP-MATCH-XPATH.
022600     MOVE 'LOANS/LOAN[5]'           TO WK-EXP-CLOSEST-XPATH.
022700     MOVE 2                         TO WK-EXP-CLOSEST-COUNT.
022800     MOVE 3                         TO WK-EXP-TOTAL.
022900     PERFORM RUN-ENGINE-AND-CHECK.
023000*
023100* -- regola R1: firme non compatibili -> nessuna coppia esaminata,
023200* -- il candidato PRIMARY resta senza match ----------------------
023300 TEST-CASE-SIGNATURE-GATE.
023400     PERFORM RESET-DOCUMENTS.
023500     MOVE 'PARTY'                   TO WK-TEST-CATEGORY.
023600
023700     MOVE 'PARTY'                   TO WK-NEW-TAG.
023800     MOVE 'PARTIES/PARTY[1]'        TO WK-NEW-XPATH.
023900     MOVE 'MUTUATARIO'              TO WK-NEW-LABEL.
024000     MOVE 'P1'                      TO WK-NEW-ATTR-SIG.
024100     MOVE 'PC1'                     TO WK-NEW-CHILD-SIG.
024200     PERFORM ADD-PRI-CANDIDATE.
024300     MOVE 'PARTIES/PARTY/FIRSTNAME'
024400                                    TO WK-NEW-PATH.
024500     MOVE 'FNAME'                   TO WK-NEW-KEY.
024600     MOVE 'MARIO'                   TO WK-NEW-VALUE.
024700     PERFORM ADD-PRI-ENTITY.
024800
024900     MOVE 'PARTY'                   TO WK-NEW-TAG.
025000     MOVE 'PARTIES/PARTY[3]'        TO WK-NEW-XPATH.
025100     MOVE 'MUTUATARIO'              TO WK-NEW-LABEL.
025200     MOVE 'P2'                      TO WK-NEW-ATTR-SIG.
025300     MOVE 'PC1'                     TO WK-NEW-CHILD-SIG.
025400     PERFORM ADD-BAS-CANDIDATE.
025500     MOVE 'PARTIES/PARTY/FIRSTNAME'
025600                                    TO WK-NEW-PATH.
025700     MOVE 'FNAME'                   TO WK-NEW-KEY.
025800     MOVE 'MARIO'                   TO WK-NEW-VALUE.
025900     PERFORM ADD-BAS-ENTITY.
026000
026100     MOVE SPACE                     TO WK-EXP-MATCH-XPATH.
026200     MOVE SPACE                     TO WK-EXP-CLOSEST-XPATH.
026300     MOVE ZERO                      TO WK-EXP-CLOSEST-COUNT.
026400     MOVE ZERO                      TO WK-EXP-TOTAL.
026500     PERFORM RUN-ENGINE-AND-CHECK.
026600*
026700* -- regola R3: parita' fra due candidati BASIS - vince il primo -
026800* -- incontrato nell'ordine del documento BASIS -------------------
026900 TEST-CASE-TIE-FIRST-WINS.
027000     PERFORM RESET-DOCUMENTS.
027100     MOVE 'EXPENSE'                 TO WK-TEST-CATEGORY.
027200
027300     MOVE 'EXPENSE'                 TO WK-NEW-TAG.
027400     MOVE 'EXPENSES/EXPENSE[1]'     TO WK-NEW-XPATH.
027500     MOVE 'SPESA MENSILE'           TO WK-NEW-LABEL.
027600     MOVE 'E1'                      TO WK-NEW-ATTR-SIG.
027700     MOVE 'EC1'                     TO WK-NEW-CHILD-SIG.
027800     PERFORM ADD-PRI-CANDIDATE.
027900     MOVE 'EXPENSES/EXPENSE/EXPENSEAMOUNT'
028000                                    TO WK-NEW-PATH.
028100     MOVE 'AMT'                     TO WK-NEW-KEY.
028200     MOVE '100.00'                  TO WK-NEW-VALUE.
028300     PERFORM ADD-PRI-ENTITY.
028400     MOVE 'EXPENSES/EXPENSE/EXPENSETYPE'
028500                                    TO WK-NEW-PATH.
028600     MOVE 'TYPE'                    TO WK-NEW-KEY.
028700     MOVE 'RENT'                    TO WK-NEW-VALUE.
028800     PERFORM ADD-PRI-ENTITY.
028900
029000     MOVE 'EXPENSE'                 TO WK-NEW-TAG.
029100     MOVE 'EXPENSES/EXPENSE[4]'     TO WK-NEW-XPATH.
029200     MOVE 'SPESA MENSILE'           TO WK-NEW-LABEL.
029300     MOVE 'E1'                      TO WK-NEW-ATTR-SIG.
029400     MOVE 'EC1'                     TO WK-NEW-CHILD-SIG.
029500     PERFORM ADD-BAS-CANDIDATE.
029600     MOVE 'EXPENSES/EXPENSE/EXPENSEAMOUNT'
029700                                    TO WK-NEW-PATH.
029800     MOVE 'AMT'                     TO WK-NEW-KEY.
029900     MOVE '100.00'                  TO WK-NEW-VALUE.
030000     PERFORM ADD-BAS-ENTITY.
030100     MOVE 'EXPENSES/EXPENSE/EXPENSECATEGORY'
030200                                    TO WK-NEW-PATH.
030300     MOVE 'CAT'                     TO WK-NEW-KEY.
030400     MOVE 'UTIL'                    TO WK-NEW-VALUE.
030500     PERFORM ADD-BAS-ENTITY.
030600
030700     MOVE 'EXPENSE'                 TO WK-NEW-TAG.
030800     MOVE 'EXPENSES/EXPENSE[7]'     TO WK-NEW-XPATH.
030900     MOVE 'SPESA MENSILE'           TO WK-NEW-LABEL.
031000     MOVE 'E1'                      TO WK-NEW-ATTR-SIG.
031100     MOVE 'EC1'                     TO WK-NEW-CHILD-SIG.
031200     PERFORM ADD-BAS-CANDIDATE.
031300     MOVE 'EXPENSES/EXPENSE/EXPENSEAMOUNT'
031400                                    TO WK-NEW-PATH.
031500     MOVE 'AMT'                     TO WK-NEW-KEY.
031600     MOVE '100.00'                  TO WK-NEW-VALUE.
031700     PERFORM ADD-BAS-ENTITY.
031800     MOVE 'EXPENSES/EXPENSE/EXPENSECATEGORY'
031900                                    TO WK-NEW-PATH.
032000     MOVE 'CAT'                     TO WK-NEW-KEY.
032100     MOVE 'TAX'                     TO WK-NEW-VALUE.
032200     PERFORM ADD-BAS-ENTITY.
032300
032400     MOVE SPACE                     TO WK-EXP-MATCH-XPATH.
032500     MOVE 'EXPENSES/EXPENSE[4]'     TO WK-EXP-CLOSEST-XPATH.
032600     MOVE 1                         TO WK-EXP-CLOSEST-COUNT.
032700     MOVE 3                         TO WK-EXP-TOTAL.
032800     PERFORM RUN-ENGINE-AND-CHECK.
032900*
033000* -- azzera le tabelle documento prima di costruire un caso ------
033100 RESET-DOCUMENTS.
033200     MOVE ZERO TO RDOC-PRI-CAND-TOT.
033300     MOVE ZERO TO RDOC-BAS-CAND-TOT.
033400     MOVE ZERO TO RDOC-PRI-TAG-TOT.
033500     MOVE ZERO TO RDOC-BAS-TAG-TOT.
033600     MOVE ZERO TO RRES-TOT.
033700*
033800 ADD-PRI-CANDIDATE.
033900     ADD 1                          TO RDOC-PRI-CAND-TOT.
034000     SET RDOC-PRI-CAND-IX           TO RDOC-PRI-CAND-TOT.
034100     MOVE WK-NEW-TAG
034200                 TO RDOC-PRI-CAND-TAG       (RDOC-PRI-CAND-IX).
034300     MOVE WK-NEW-XPATH
034400                 TO RDOC-PRI-CAND-XPATH     (RDOC-PRI-CAND-IX).
034500     MOVE WK-NEW-LABEL
034600                 TO RDOC-PRI-CAND-LABEL     (RDOC-PRI-CAND-IX).
034700     MOVE WK-NEW-ATTR-SIG
034800                 TO RDOC-PRI-CAND-ATTR-SIG  (RDOC-PRI-CAND-IX).
034900     MOVE WK-NEW-CHILD-SIG
035000                 TO RDOC-PRI-CAND-CHILD-SIG (RDOC-PRI-CAND-IX).
035100     MOVE ZERO   TO RDOC-PRI-ENT-TOT         (RDOC-PRI-CAND-IX).
035200*
035300 ADD-BAS-CANDIDATE.
035400     ADD 1                          TO RDOC-BAS-CAND-TOT.
035500     SET RDOC-BAS-CAND-IX           TO RDOC-BAS-CAND-TOT.
035600     MOVE WK-NEW-TAG
035700                 TO RDOC-BAS-CAND-TAG       (RDOC-BAS-CAND-IX).
035800     MOVE WK-NEW-XPATH
035900                 TO RDOC-BAS-CAND-XPATH     (RDOC-BAS-CAND-IX).
036000     MOVE WK-NEW-LABEL
036100                 TO RDOC-BAS-CAND-LABEL     (RDOC-BAS-CAND-IX).
036200     MOVE WK-NEW-ATTR-SIG
036300                 TO RDOC-BAS-CAND-ATTR-SIG  (RDOC-BAS-CAND-IX).
036400     MOVE WK-NEW-CHILD-SIG
036500                 TO RDOC-BAS-CAND-CHILD-SIG (RDOC-BAS-CAND-IX).
036600     MOVE ZERO   TO RDOC-BAS-ENT-TOT         (RDOC-BAS-CAND-IX).
036700*
036800* -- accoda un'entita' foglia all'ultimo candidato PRIMARY -------
036900 ADD-PRI-ENTITY.
037000     ADD 1 TO RDOC-PRI-ENT-TOT (RDOC-PRI-CAND-IX).
037100     SET RDOC-PRI-ENT-IX TO RDOC-PRI-ENT-TOT (RDOC-PRI-CAND-IX).
037200     MOVE WK-NEW-PATH
037300       TO RDOC-PRI-ENT-PATH  (RDOC-PRI-CAND-IX RDOC-PRI-ENT-IX).
037400     MOVE WK-NEW-KEY
037500       TO RDOC-PRI-ENT-KEY   (RDOC-PRI-CAND-IX RDOC-PRI-ENT-IX).
037600     MOVE WK-NEW-VALUE
037700       TO RDOC-PRI-ENT-VALUE (RDOC-PRI-CAND-IX RDOC-PRI-ENT-IX).
037800     MOVE 'N'
037900       TO RDOC-PRI-ENT-DUP-SW (RDOC-PRI-CAND-IX RDOC-PRI-ENT-IX).
038000*
038100* -- accoda un'entita' foglia all'ultimo candidato BASIS ---------
038200 ADD-BAS-ENTITY.
038300     ADD 1 TO RDOC-BAS-ENT-TOT (RDOC-BAS-CAND-IX).
038400     SET RDOC-BAS-ENT-IX TO RDOC-BAS-ENT-TOT (RDOC-BAS-CAND-IX).
038500     MOVE WK-NEW-PATH
038600       TO RDOC-BAS-ENT-PATH  (RDOC-BAS-CAND-IX RDOC-BAS-ENT-IX).
038700     MOVE WK-NEW-KEY
038800       TO RDOC-BAS-ENT-KEY   (RDOC-BAS-CAND-IX RDOC-BAS-ENT-IX).
038900     MOVE WK-NEW-VALUE
039000       TO RDOC-BAS-ENT-VALUE (RDOC-BAS-CAND-IX RDOC-BAS-ENT-IX).
039100     MOVE 'N'
039200       TO RDOC-BAS-ENT-DUP-SW (RDOC-BAS-CAND-IX RDOC-BAS-ENT-IX).
039300*
039400 RUN-ENGINE-AND-CHECK.
039500     ADD 1                          TO TEST-CASE-CTR.
039600     MOVE WK-TEST-CATEGORY          TO RENG-CATEGORY.
039700
039800     CALL CC-COMPARISON-ENGINE USING RENG-PARMS
039900                                      RDOC-PRI-AREA
040000                                      RDOC-BAS-AREA
040100                                      RRES-AREA
040200              ON EXCEPTION PERFORM RAISE-CALL-ERROR
040300          NOT ON EXCEPTION PERFORM TEST-CASE-CHECK
040400     END-CALL.
040500*
040600 TEST-CASE-CHECK.
040700     SET TEST-CASE-FAILED           TO TRUE.
040800
040900     IF RRES-TOT EQUAL 1
041000        AND RRES-MATCH-XPATH   (1) EQUAL WK-EXP-MATCH-XPATH
041100        AND RRES-CLOSEST-XPATH (1) EQUAL WK-EXP-CLOSEST-XPATH
041200        AND RRES-CLOSEST-COUNT (1) EQUAL WK-EXP-CLOSEST-COUNT
041300        AND RRES-TOTAL         (1) EQUAL WK-EXP-TOTAL
041400        SET TEST-CASE-PASSED        TO TRUE
041500     END-IF.
041600
041700     PERFORM SHOW-TEST-CASE-RESULT.
041800*
041900 SHOW-TEST-CASE-RESULT.
042000     IF TEST-CASE-PASSED
042100        ADD 1                       TO TEST-CASE-PASSED-CTR
042200        DISPLAY '---> TEST CASE ' TEST-CASE-CTR ' -PASSED-'
042300     ELSE
042400        ADD 1                       TO TEST-CASE-FAILED-CTR
042500        DISPLAY ' '
042600        DISPLAY '!!-> TEST CASE ' TEST-CASE-CTR ' -FAILED- <-!!'
042700        DISPLAY 'ATTESO   MATCH: ' WK-EXP-MATCH-XPATH
042800        DISPLAY 'ATTESO CLOSEST: ' WK-EXP-CLOSEST-XPATH
042900                ' CONTEGGIO: ' WK-EXP-CLOSEST-COUNT
043000                ' TOTALE: ' WK-EXP-TOTAL
043100        DISPLAY 'OTTENUTO MATCH: ' RRES-MATCH-XPATH (1)
043200        DISPLAY 'OTTENUTO CLOSEST: ' RRES-CLOSEST-XPATH (1)
043300                ' CONTEGGIO: ' RRES-CLOSEST-COUNT (1)
043400                ' TOTALE: ' RRES-TOTAL (1)
043500        DISPLAY ' '
043600     END-IF.
043700*
043800 SHOW-STATISTICS.
043900     DISPLAY ' '.
044000     DISPLAY '************* TEST SUITE RECAP *************'.
044100     DISPLAY '* TEST CASES: ' TEST-CASE-CTR.
044200     DISPLAY '* PASSED:     ' TEST-CASE-PASSED-CTR.
044300     DISPLAY '* FAILED:     ' TEST-CASE-FAILED-CTR.
044400     DISPLAY '********************************************'.
044500     DISPLAY ' '.
044600*
044700 RAISE-CALL-ERROR.
044800     DISPLAY 'CALL EXCEPTION WHEN CALLING ' CC-COMPARISON-ENGINE.
044900     MOVE 8                         TO RETURN-CODE.
045000     GOBACK.
