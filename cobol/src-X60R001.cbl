000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. X60R001.
000400 AUTHOR.        ALAIMO.
000500 INSTALLATION.  MI2457 - PSPS DOCUMENT SERVICES.
000600 DATE-WRITTEN.  04/12/1987.
000700 DATE-COMPILED.
000800 SECURITY.      NON RISERVATO.
000900*----------------------------------------------------------------
001000* X60R001
001100* **++ REPORT-DRIVER per il confronto elementi documento URLA
001200* (MISMO v3.4) tra il modello PRIMARY (sotto verifica) e il
001300* modello BASIS (fonte di verita').  Carica i due file flat
001400* PRIMARY-FLAT/BASIS-FLAT nelle tabelle di lavoro, richiama
001500* X60R002 (comparison engine) una volta per ciascuna delle sei
001600* categorie fisse, e produce il report a colonne su
001700* COMPARE-REPORT.
001800*----------------------------------------------------------------
001900*                    C H A N G E   L O G
002000*----------------------------------------------------------------
002100* 04/12/1987 ALAIMO    MI2457-0001  Prima stesura: apertura file
002200*                                   e caricamento tabelle.
002300* 19/12/1987 ALAIMO    MI2457-0002  Aggiunto loop sulle sei
002400*                                   categorie fisse e chiamata
002500*                                   al comparison engine.
002600* 08/01/1988 ALAIMO    MI2457-0003  Report MATCH-SUMMARY.
002700* 22/01/1988 ALAIMO    MI2457-0004  Report CLOSEST-MATCH-DETAIL
002800*                                   con unione ordinata delle
002900*                                   entita' foglia.
003000* 05/02/1988 ALAIMO    MI2457-0005  Report SYMMETRICAL-DIFF.
003100* 11/03/1988 BRAMBILLA MI2457-0011  Corretto troncamento path
003200*                                   nella tabella tag PRIMARY.
003300* 27/09/1989 ALAIMO    MI2457-0019  Uniformati i messaggi di
003400*                                   errore file-status a quelli
003500*                                   dello scarico ISO8583.
003600* 14/05/1991 BRAMBILLA MI2457-0025  Aumentato limite candidati
003700*                                   a 400 (richiesta mutui SET).
003800* 30/03/1993 COLOMBO   MI2457-0031  Estesa CAND-ATTR-SIG a 200
003900*                                   posizioni per elementi PARTY.
004000* 17/11/1994 COLOMBO   MI2457-0036  Rivisto ordine di chiusura
004100*                                   file su abend engine.
004200* 09/06/1998 FERRARI   MI2457-0044  ANALISI Y2K: nessun campo
004300*                                   data nel tracciato, nessun
004400*                                   intervento richiesto.
004500* 21/01/1999 FERRARI   MI2457-0045  Verifica Y2K completata e
004600*                                   chiusa - vedi MI2457-0044.
004700* 13/04/2001 GALLI     MI2457-0052  Aggiunta riga separatrice tra
004800*                                   le sezioni di report.
004900* 02/09/2004 GALLI     MI2457-0058  Portato limite tag-path a 600
005000*                                   per i modelli URLA piu' ampi.
005100*----------------------------------------------------------------
005200 ENVIRONMENT DIVISION.
005300*
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.    IBM-370.
005600 OBJECT-COMPUTER.    IBM-370.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900* class to check the NOT_SET label sentinel
006000     CLASS LABEL-SET-VALID IS 'A' THRU 'Z', '0' THRU '9', SPACE.
006100*
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT PRIMARY-FLAT           ASSIGN TO PRIFLAT
006420                                    ORGANIZATION IS LINE SEQUENTIAL
006500                                    FILE STATUS PRI-FS.
006600     SELECT BASIS-FLAT             ASSIGN TO BASFLAT
006620                                    ORGANIZATION IS LINE SEQUENTIAL
006700                                    FILE STATUS BAS-FS.
006800     SELECT COMPARE-REPORT         ASSIGN TO CMPRPT
006820                                    ORGANIZATION IS LINE SEQUENTIAL
006900                                    FILE STATUS RPT-FS.
007000**
007100 DATA DIVISION.
007200*
007300 FILE SECTION.
007400 FD  PRIMARY-FLAT.
007600     COPY X60RFLT REPLACING ==:F:== BY ==PRI==.
007700*
007800 FD  BASIS-FLAT.
008000     COPY X60RFLT REPLACING ==:F:== BY ==BAS==.
008100*
008200 FD  COMPARE-REPORT.
008400 01  RPT-LINE                        PIC X(132).
008500**
008600 WORKING-STORAGE SECTION.
008700*
008800 01 WK-LITERALS.
008900   03 CC-NOT-SET               PIC X(9)   VALUE 'NOT_SET'.
009000   03 CC-NO-ENTRY              PIC X(2)   VALUE '--'.
009100   03 CC-DIFF-FLAG             PIC X(1)   VALUE 'X'.
009200   03 CC-EXACT-SENTINEL        PIC S9(9) COMP VALUE -1.
009300*
009400 01 WK-FILE-STATUSES.
009500   03 PRI-FS                   PIC XX.
009600     88 PRI-FS-OK                 VALUE '00'.
009700     88 PRI-FS-EOF                VALUE '10'.
009800   03 BAS-FS                   PIC XX.
009900     88 BAS-FS-OK                 VALUE '00'.
010000     88 BAS-FS-EOF                VALUE '10'.
010100   03 RPT-FS                   PIC XX.
010200     88 RPT-FS-OK                 VALUE '00'.
010300*
010400 01 WK-SWITCHES.
010500   03 PRI-EOF-SW               PIC X(1)   VALUE 'N'.
010600     88 PRI-EOF                    VALUE 'Y'.
010700   03 BAS-EOF-SW               PIC X(1)   VALUE 'N'.
010800     88 BAS-EOF                    VALUE 'Y'.
010900   03 CATEGORY-FOUND-SW        PIC X(1)   VALUE 'N'.
011000     88 CATEGORY-FOUND-IN-PRIMARY VALUE 'Y'.
011100   03 DTAG-FOUND-SW            PIC X(1)   VALUE 'N'.
011200     88 DTAG-FOUND-IN-CATALOGUE   VALUE 'Y'.
011300*
011400* -- fixed processing order of the six element categories, R10
011500 01 WK-CATEGORY-LIST-AREA.
011600   05 FILLER                   PIC X(20)  VALUE 'ASSET'.
011700   05 FILLER                   PIC X(20)  VALUE 'COLLATERAL'.
011800   05 FILLER                   PIC X(20)  VALUE 'EXPENSE'.
011900   05 FILLER                   PIC X(20)  VALUE 'LIABILITY'.
012000   05 FILLER                   PIC X(20)  VALUE 'LOAN'.
012100   05 FILLER                   PIC X(20)  VALUE 'PARTY'.
012200 01 WK-CATEGORY-TABLE REDEFINES WK-CATEGORY-LIST-AREA.
012300   05 WK-CATEGORY              PIC X(20)  OCCURS 6 TIMES.
012400*
012500 01 WK-COUNTERS.
012600   03 WK-CAT-IX                PIC 9(9) COMP.
012700   03 WK-RES-IX                PIC 9(9) COMP.
012800   03 WK-PRI-CAND-IX           PIC 9(9) COMP.
012900   03 WK-BAS-CAND-IX           PIC 9(9) COMP.
013000   03 WK-DIFF-CT               PIC S9(9) COMP.
013100*
013200 01 WK-CURRENT-CATEGORY        PIC X(20).
013300*
013400* -- distinct-entity union built for one CLOSEST-MATCH-DETAIL
013500*    candidate block (R8); sorted ascending by WK-UNION-SORTKEY
013600 01 WK-UNION-AREA.
013700   03 WK-UNION-TOT              PIC 9(9) COMP VALUE ZERO.
013800   03 WK-UNION-TB.
013900     05 WK-UNION-EL OCCURS 500 TIMES
014000                    INDEXED BY WK-UNION-IX WK-UNION-IX2.
014100       07 WK-UNION-PATH        PIC X(120).
014200       07 WK-UNION-KEY         PIC X(40).
014300       07 WK-UNION-VALUE       PIC X(80).
014400       07 WK-UNION-IN-PRI      PIC X(1).
014500       07 WK-UNION-IN-BAS      PIC X(1).
014600       07 WK-UNION-SORTKEY     PIC X(163).
014620* -- vista a blocco unico, per azzerare in fretta la tabella ----
014640*    prima di ricostruire l'unione del prossimo candidato --------
014660   03 WK-UNION-BLOCK REDEFINES WK-UNION-TB.
014680     05 WK-UNION-BLOCK-X       PIC X(202500).
014700*
014800 01 WK-SORT-WORK-AREA.
014900   03 WK-SORT-SWAPPED-SW       PIC X(1).
015000     88 WK-SORT-SWAPPED           VALUE 'Y'.
015100   03 WK-SORT-HOLD-EL.
015200     05 WK-SORT-HOLD-PATH      PIC X(120).
015300     05 WK-SORT-HOLD-KEY       PIC X(40).
015400     05 WK-SORT-HOLD-VALUE     PIC X(80).
015500     05 WK-SORT-HOLD-IN-PRI    PIC X(1).
015600     05 WK-SORT-HOLD-IN-BAS    PIC X(1).
015700     05 WK-SORT-HOLD-SORTKEY   PIC X(163).
015800*
015900* -- distinct tag catalogue built once per document for the
016000*    symmetric-difference report
016100 01 WK-DISTINCT-TAG-AREAS.
016200   03 WK-PRI-DTAG-TOT          PIC 9(9) COMP VALUE ZERO.
016300   03 WK-PRI-DTAG-TB.
016400     05 WK-PRI-DTAG OCCURS 200 TIMES INDEXED BY WK-PRI-DTAG-IX.
016500       07 WK-PRI-DTAG-NAME     PIC X(30).
016600       07 WK-PRI-DTAG-PATHS    PIC X(80).
016700       07 WK-PRI-DTAG-PTR      PIC 9(4) COMP.
016800   03 WK-BAS-DTAG-TOT          PIC 9(9) COMP VALUE ZERO.
016900   03 WK-BAS-DTAG-TB.
017000     05 WK-BAS-DTAG OCCURS 200 TIMES INDEXED BY WK-BAS-DTAG-IX.
017100       07 WK-BAS-DTAG-NAME     PIC X(30).
017200       07 WK-BAS-DTAG-PATHS    PIC X(80).
017300       07 WK-BAS-DTAG-PTR      PIC 9(4) COMP.
017400*
017500 01 WK-SYMM-AREA.
017600   03 WK-SYMM-TOT               PIC 9(9) COMP VALUE ZERO.
017700   03 WK-SYMM-TB.
017800     05 WK-SYMM-EL OCCURS 400 TIMES
017900                   INDEXED BY WK-SYMM-IX WK-SYMM-IX2.
018000       07 WK-SYMM-SOURCE       PIC X(7).
018100       07 WK-SYMM-TAG          PIC X(30).
018200       07 WK-SYMM-PATHS        PIC X(80).
018220* -- vista a blocco unico, stesso scopo del WK-UNION-BLOCK -------
018240*    sopra: azzeramento rapido prima del prossimo tag -----------
018260   03 WK-SYMM-BLOCK REDEFINES WK-SYMM-TB.
018280     05 WK-SYMM-BLOCK-X        PIC X(46800).
018300 01 WK-SYMM-HOLD-EL.
018400   03 WK-SYMM-HOLD-SOURCE      PIC X(7).
018500   03 WK-SYMM-HOLD-TAG         PIC X(30).
018600   03 WK-SYMM-HOLD-PATHS       PIC X(80).
018700*
018800* -- print-line layouts, restated in the shop's own conventions
018900*    from the columnar report style used on the car-sales job
019000 01 WK-SUMMARY-HEADING-1.
019100   05 FILLER                   PIC X(38) VALUE SPACE.
019200   05 FILLER                   PIC X(56) VALUE
019300      'Exact and Best Matches for "'.
019400   05 WK-SUMH-TAG              PIC X(20) VALUE SPACE.
019500   05 FILLER                   PIC X(18) VALUE '"'.
019600*
019700 01 WK-SUMMARY-HEADING-2.
019800   05 FILLER                   PIC X(40) VALUE 'Primary Path'.
019900   05 FILLER                   PIC X(40) VALUE 'Exact Match'.
020000   05 FILLER                   PIC X(50) VALUE 'Closest Match'.
020100*
020200 01 WK-SUMMARY-HEADING-3.
020300   05 FILLER                   PIC X(40) VALUE ALL '-'.
020400   05 FILLER                   PIC X(1)  VALUE SPACE.
020500   05 FILLER                   PIC X(39) VALUE ALL '-'.
020600   05 FILLER                   PIC X(1)  VALUE SPACE.
020700   05 FILLER                   PIC X(49) VALUE ALL '-'.
020800*
020900 01 WK-SUMMARY-LINE.
021000   05 WK-SUM-PRI-PATH          PIC X(40) VALUE SPACE.
021100   05 WK-SUM-EXACT             PIC X(40) VALUE SPACE.
021200   05 WK-SUM-CLOSEST           PIC X(50) VALUE SPACE.
021300*
021400 01 WK-CLOSEST-TEXT-WORK.
021500   03 WK-CT-COUNT-ED           PIC Z(8)9.
021600   03 WK-CT-TOTAL-ED           PIC Z(8)9.
021700   03 WK-CT-DIFF-ED            PIC Z(8)9.
021800*
021900 01 WK-DETAIL-HEADING-1.
022000   05 FILLER                   PIC X(35) VALUE SPACE.
022100   05 FILLER                   PIC X(30) VALUE
022200      'Closest Match Report for "'.
022300   05 WK-DETH-TAG              PIC X(20) VALUE SPACE.
022400   05 FILLER                   PIC X(47) VALUE '"'.
022500*
022600 01 WK-DETAIL-HEADING-2.
022700   05 FILLER                   PIC X(30) VALUE 'Primary Path'.
022800   05 FILLER                   PIC X(34) VALUE
022900      'Closest Match/Path'.
023000   05 FILLER                   PIC X(20) VALUE 'Tag'.
023100   05 FILLER                   PIC X(5)  VALUE 'Diff?'.
023200   05 FILLER                   PIC X(18) VALUE 'Primary Value'.
023300   05 FILLER                   PIC X(18) VALUE 'Basis Value'.
023400*
023500 01 WK-DETAIL-HEADING-3.
023600   05 FILLER                   PIC X(29) VALUE ALL '-'.
023700   05 FILLER                   PIC X(1)  VALUE SPACE.
023800   05 FILLER                   PIC X(33) VALUE ALL '-'.
023900   05 FILLER                   PIC X(1)  VALUE SPACE.
024000   05 FILLER                   PIC X(19) VALUE ALL '-'.
024100   05 FILLER                   PIC X(4)  VALUE ALL '-'.
024200   05 FILLER                   PIC X(1)  VALUE SPACE.
024300   05 FILLER                   PIC X(17) VALUE ALL '-'.
024400   05 FILLER                   PIC X(1)  VALUE SPACE.
024500   05 FILLER                   PIC X(17) VALUE ALL '-'.
024600   05 FILLER                   PIC X(9)  VALUE SPACE.
024700*
024800 01 WK-DETAIL-HDR-LINE.
024900   05 WK-DHD-PRI-PATH          PIC X(30) VALUE SPACE.
025000   05 WK-DHD-CLOSEST-PATH      PIC X(34) VALUE SPACE.
025100   05 WK-DHD-TAG               PIC X(20) VALUE SPACE.
025200   05 WK-DHD-DIFF              PIC X(5)  VALUE SPACE.
025300   05 WK-DHD-PRI-VALUE         PIC X(18) VALUE SPACE.
025400   05 WK-DHD-BAS-VALUE         PIC X(18) VALUE SPACE.
025500*
025600 01 WK-DETAIL-ROW-LINE.
025700   05 WK-DR-PRI-PATH           PIC X(30) VALUE SPACE.
025800   05 WK-DR-FIELD              PIC X(34) VALUE SPACE.
025900   05 WK-DR-TAG                PIC X(20) VALUE SPACE.
026000   05 WK-DR-DIFF               PIC X(5)  VALUE SPACE.
026100   05 WK-DR-PRI-VALUE          PIC X(18) VALUE SPACE.
026200   05 WK-DR-BAS-VALUE          PIC X(18) VALUE SPACE.
026300*
026400 01 WK-SYMM-HEADING-1.
026500   05 FILLER                   PIC X(52) VALUE SPACE.
026600   05 FILLER                   PIC X(24) VALUE
026700      'Symmetrical Differences'.
026800   05 FILLER                   PIC X(56) VALUE SPACE.
026900*
027000 01 WK-SYMM-HEADING-2.
027100   05 FILLER                   PIC X(8)  VALUE 'Source'.
027200   05 FILLER                   PIC X(2)  VALUE SPACE.
027300   05 FILLER                   PIC X(30) VALUE 'Tag'.
027400   05 FILLER                   PIC X(2)  VALUE SPACE.
027500   05 FILLER                   PIC X(80) VALUE 'Path'.
027600*
027700 01 WK-SYMM-HEADING-3.
027800   05 FILLER                   PIC X(8)  VALUE ALL '-'.
027900   05 FILLER                   PIC X(2)  VALUE SPACE.
028000   05 FILLER                   PIC X(30) VALUE ALL '-'.
028100   05 FILLER                   PIC X(2)  VALUE SPACE.
028200   05 FILLER                   PIC X(80) VALUE ALL '-'.
028300*
028400 01 WK-SYMM-LINE.
028500   05 WK-SYM-SOURCE             PIC X(8)  VALUE SPACE.
028600   05 FILLER                    PIC X(2)  VALUE SPACE.
028700   05 WK-SYM-TAG                PIC X(30) VALUE SPACE.
028800   05 FILLER                    PIC X(2)  VALUE SPACE.
028900   05 WK-SYM-PATH                PIC X(80) VALUE SPACE.
029000*
029100 01 WK-BLANK-LINE                PIC X(132) VALUE SPACE.
029200*
029300 COPY X60RDOC REPLACING ==:D:== BY ==PRI==.
029400 COPY X60RDOC REPLACING ==:D:== BY ==BAS==.
029500 COPY X60RRES.
029600 COPY X60RPRM.
029700*
029800**
029900 PROCEDURE DIVISION.
030000*
030100 MAIN-CONTROL.
030200     PERFORM OPEN-COMPARE-FILES.
030300     PERFORM LOAD-PRIMARY-DOCUMENT.
030400     PERFORM LOAD-BASIS-DOCUMENT.
030500     PERFORM PROCESS-ALL-CATEGORIES.
030600     PERFORM WRITE-SYMMETRIC-DIFFERENCE-REPORT.
030700     PERFORM CLOSE-COMPARE-FILES.
030800     GOBACK.
030900*
031000* ---------------------------------------------------------
031100* FILE HANDLING
031200* ---------------------------------------------------------
031300 OPEN-COMPARE-FILES.
031400     OPEN INPUT PRIMARY-FLAT.
031500     IF NOT PRI-FS-OK
031600        DISPLAY 'X60R001 - PRIMARY-FLAT OPEN ERROR - FS: ' PRI-FS
031700        PERFORM RAISE-FILE-ERROR
031800     END-IF.
031900
032000     OPEN INPUT BASIS-FLAT.
032100     IF NOT BAS-FS-OK
032200        DISPLAY 'X60R001 - BASIS-FLAT OPEN ERROR - FS: '   BAS-FS
032300        PERFORM RAISE-FILE-ERROR
032400     END-IF.
032500
032600     OPEN OUTPUT COMPARE-REPORT.
032700     IF NOT RPT-FS-OK
032800        DISPLAY 'X60R001 - COMPARE-REPORT OPEN ERROR - FS: '
032900                RPT-FS
033000        PERFORM RAISE-FILE-ERROR
033100     END-IF.
033200
033300*
033400 CLOSE-COMPARE-FILES.
033500     CLOSE PRIMARY-FLAT BASIS-FLAT COMPARE-REPORT.
033600
033700*
033800 RAISE-FILE-ERROR.
033900     MOVE 16                          TO RETURN-CODE.
034000     GOBACK.
034100
034200*
034300* ---------------------------------------------------------
034400* DOCUMENT LOAD - PRIMARY
034500* ---------------------------------------------------------
034600 LOAD-PRIMARY-DOCUMENT.
034700     PERFORM READ-PRI-FLAT-RECORD.
034800     PERFORM PROCESS-PRI-FLAT-RECORD UNTIL PRI-EOF.
034900
035000*
035100 PROCESS-PRI-FLAT-RECORD.
035200     EVALUATE TRUE
035300        WHEN RFLT-PRI-IS-CANDIDATE
035400           PERFORM STORE-PRI-CANDIDATE-RECORD
035500        WHEN RFLT-PRI-IS-ENTITY
035600           PERFORM STORE-PRI-ENTITY-RECORD
035700        WHEN RFLT-PRI-IS-TAG-PATH
035800           PERFORM STORE-PRI-TAG-PATH-RECORD
035900     END-EVALUATE.
036000     PERFORM READ-PRI-FLAT-RECORD.
036100
036200*
036300 READ-PRI-FLAT-RECORD.
036400     READ PRIMARY-FLAT
036500        AT END SET PRI-EOF TO TRUE
036600     END-READ.
036700
036800     IF NOT PRI-FS-OK AND NOT PRI-FS-EOF
036900        DISPLAY 'X60R001 - PRIMARY-FLAT READ ERROR - FS: '
037000                PRI-FS
037100        PERFORM RAISE-FILE-ERROR
037200     END-IF.
037300
037400*
037500 STORE-PRI-CANDIDATE-RECORD.
037600     ADD 1                              TO RDOC-PRI-CAND-TOT.
037700     SET RDOC-PRI-CAND-IX                  TO RDOC-PRI-CAND-TOT.
037800     MOVE RFLT-PRI-CAND-TAG
037900                       TO RDOC-PRI-CAND-TAG      (RDOC-PRI-CAND-IX).
038000     MOVE RFLT-PRI-CAND-XPATH
038100                       TO RDOC-PRI-CAND-XPATH    (RDOC-PRI-CAND-IX).
038200     MOVE RFLT-PRI-CAND-LABEL
038300                       TO RDOC-PRI-CAND-LABEL    (RDOC-PRI-CAND-IX).
038400     MOVE RFLT-PRI-CAND-ATTR-SIG
038500                       TO RDOC-PRI-CAND-ATTR-SIG (RDOC-PRI-CAND-IX).
038600     MOVE RFLT-PRI-CAND-CHILD-SIG
038700                       TO RDOC-PRI-CAND-CHILD-SIG(RDOC-PRI-CAND-IX).
038800     MOVE ZERO         TO RDOC-PRI-ENT-TOT       (RDOC-PRI-CAND-IX).
038900
039000*
039100 STORE-PRI-ENTITY-RECORD.
039200* entity belongs to the most recently stored candidate, RDOC-
039300* PRI-CAND-IX is left standing from STORE-PRI-CANDIDATE-RECORD
039400     ADD 1     TO RDOC-PRI-ENT-TOT (RDOC-PRI-CAND-IX).
039500     SET RDOC-PRI-ENT-IX  TO RDOC-PRI-ENT-TOT (RDOC-PRI-CAND-IX).
039600     MOVE RFLT-PRI-ENT-PATH
039700       TO RDOC-PRI-ENT-PATH  (RDOC-PRI-CAND-IX RDOC-PRI-ENT-IX).
039800     MOVE RFLT-PRI-ENT-KEY
039900       TO RDOC-PRI-ENT-KEY   (RDOC-PRI-CAND-IX RDOC-PRI-ENT-IX).
040000     MOVE RFLT-PRI-ENT-VALUE
040100       TO RDOC-PRI-ENT-VALUE (RDOC-PRI-CAND-IX RDOC-PRI-ENT-IX).
040200     MOVE 'N'
040300       TO RDOC-PRI-ENT-DUP-SW(RDOC-PRI-CAND-IX RDOC-PRI-ENT-IX).
040400
040500*
040600 STORE-PRI-TAG-PATH-RECORD.
040700     ADD 1                              TO RDOC-PRI-TAG-TOT.
040800     SET RDOC-PRI-TAG-IX                   TO RDOC-PRI-TAG-TOT.
040900     MOVE RFLT-PRI-TAG-NAME
041000                        TO RDOC-PRI-TAG-NAME (RDOC-PRI-TAG-IX).
041100     MOVE RFLT-PRI-TAG-TRAV
041200                        TO RDOC-PRI-TAG-TRAV (RDOC-PRI-TAG-IX).
041300
041400*
041500* ---------------------------------------------------------
041600* DOCUMENT LOAD - BASIS  (mirrors the primary load exactly;
041700* kept as a separate flow rather than a shared paragraph, in
041800* the same way X60D001/X60I001 keep deblock and inblock apart)
041900* ---------------------------------------------------------
042000 LOAD-BASIS-DOCUMENT.
042100     PERFORM READ-BAS-FLAT-RECORD.
042200     PERFORM PROCESS-BAS-FLAT-RECORD UNTIL BAS-EOF.
042300
042400*
042500 PROCESS-BAS-FLAT-RECORD.
042600     EVALUATE TRUE
042700        WHEN RFLT-BAS-IS-CANDIDATE
042800           PERFORM STORE-BAS-CANDIDATE-RECORD
042900        WHEN RFLT-BAS-IS-ENTITY
043000           PERFORM STORE-BAS-ENTITY-RECORD
043100        WHEN RFLT-BAS-IS-TAG-PATH
043200           PERFORM STORE-BAS-TAG-PATH-RECORD
043300     END-EVALUATE.
043400     PERFORM READ-BAS-FLAT-RECORD.
043500
043600*
043700 READ-BAS-FLAT-RECORD.
043800     READ BASIS-FLAT
043900        AT END SET BAS-EOF TO TRUE
044000     END-READ.
044100
044200     IF NOT BAS-FS-OK AND NOT BAS-FS-EOF
044300        DISPLAY 'X60R001 - BASIS-FLAT READ ERROR - FS: ' BAS-FS
044400        PERFORM RAISE-FILE-ERROR
044500     END-IF.
044600
044700*
044800 STORE-BAS-CANDIDATE-RECORD.
044900     ADD 1                              TO RDOC-BAS-CAND-TOT.
045000     SET RDOC-BAS-CAND-IX                  TO RDOC-BAS-CAND-TOT.
045100     MOVE RFLT-BAS-CAND-TAG
045200                       TO RDOC-BAS-CAND-TAG      (RDOC-BAS-CAND-IX).
045300     MOVE RFLT-BAS-CAND-XPATH
045400                       TO RDOC-BAS-CAND-XPATH    (RDOC-BAS-CAND-IX).
045500     MOVE RFLT-BAS-CAND-LABEL
045600                       TO RDOC-BAS-CAND-LABEL    (RDOC-BAS-CAND-IX).
045700     MOVE RFLT-BAS-CAND-ATTR-SIG
045800                       TO RDOC-BAS-CAND-ATTR-SIG (RDOC-BAS-CAND-IX).
045900     MOVE RFLT-BAS-CAND-CHILD-SIG
046000                       TO RDOC-BAS-CAND-CHILD-SIG(RDOC-BAS-CAND-IX).
046100     MOVE ZERO         TO RDOC-BAS-ENT-TOT       (RDOC-BAS-CAND-IX).
046200
046300*
046400 STORE-BAS-ENTITY-RECORD.
046500     ADD 1     TO RDOC-BAS-ENT-TOT (RDOC-BAS-CAND-IX).
046600     SET RDOC-BAS-ENT-IX  TO RDOC-BAS-ENT-TOT (RDOC-BAS-CAND-IX).
046700     MOVE RFLT-BAS-ENT-PATH
046800       TO RDOC-BAS-ENT-PATH  (RDOC-BAS-CAND-IX RDOC-BAS-ENT-IX).
046900     MOVE RFLT-BAS-ENT-KEY
047000       TO RDOC-BAS-ENT-KEY   (RDOC-BAS-CAND-IX RDOC-BAS-ENT-IX).
047100     MOVE RFLT-BAS-ENT-VALUE
047200       TO RDOC-BAS-ENT-VALUE (RDOC-BAS-CAND-IX RDOC-BAS-ENT-IX).
047300     MOVE 'N'
047400       TO RDOC-BAS-ENT-DUP-SW(RDOC-BAS-CAND-IX RDOC-BAS-ENT-IX).
047500
047600*
047700 STORE-BAS-TAG-PATH-RECORD.
047800     ADD 1                              TO RDOC-BAS-TAG-TOT.
047900     SET RDOC-BAS-TAG-IX                   TO RDOC-BAS-TAG-TOT.
048000     MOVE RFLT-BAS-TAG-NAME
048100                        TO RDOC-BAS-TAG-NAME (RDOC-BAS-TAG-IX).
048200     MOVE RFLT-BAS-TAG-TRAV
048300                        TO RDOC-BAS-TAG-TRAV (RDOC-BAS-TAG-IX).
048400
048500*
048600* ---------------------------------------------------------
048700* CATEGORY LOOP  (BATCH FLOW step 3, R10 fixed order)
048800* ---------------------------------------------------------
048900 PROCESS-ALL-CATEGORIES.
049000     PERFORM PROCESS-ONE-CATEGORY
049100        VARYING WK-CAT-IX FROM 1 BY 1 UNTIL WK-CAT-IX > 6.
049200
049300*
049400 PROCESS-ONE-CATEGORY.
049500     MOVE WK-CATEGORY (WK-CAT-IX)   TO WK-CURRENT-CATEGORY.
049600     PERFORM CHECK-CATEGORY-IN-PRIMARY.
049700     IF CATEGORY-FOUND-IN-PRIMARY
049800        MOVE WK-CURRENT-CATEGORY    TO RENG-CATEGORY
049900        CALL 'X60R002' USING RENG-PARMS
050000                             RDOC-PRI-AREA
050100                             RDOC-BAS-AREA
050200                             RRES-AREA
050300           ON EXCEPTION
050400              DISPLAY 'X60R001 - CALL TO X60R002 FAILED FOR '
050500                      WK-CURRENT-CATEGORY
050600              PERFORM RAISE-FILE-ERROR
050700        END-CALL
050800        PERFORM WRITE-MATCH-SUMMARY-REPORT
050900        PERFORM WRITE-CLOSEST-MATCH-DETAIL-REPORT
051000     END-IF.
051100
051200*
051300 CHECK-CATEGORY-IN-PRIMARY.
051400* R5 - a category absent from the primary tag catalogue is
051500* logged and its report sections are skipped entirely
051600     MOVE 'N' TO CATEGORY-FOUND-SW.
051700     SET RDOC-PRI-TAG-IX TO 1.
051800     PERFORM CHECK-ONE-PRI-TAG-FOR-CATEGORY
051900        VARYING RDOC-PRI-TAG-IX FROM 1 BY 1
052000        UNTIL RDOC-PRI-TAG-IX > RDOC-PRI-TAG-TOT
052100        OR CATEGORY-FOUND-IN-PRIMARY.
052200
052300
052400     IF NOT CATEGORY-FOUND-IN-PRIMARY
052500        DISPLAY 'X60R001 - element not found in primary model: '
052600                WK-CURRENT-CATEGORY
052700     END-IF.
052800
052900*
053000 CHECK-ONE-PRI-TAG-FOR-CATEGORY.
053100     IF RDOC-PRI-TAG-NAME (RDOC-PRI-TAG-IX) EQUAL
053200        WK-CURRENT-CATEGORY
053300        SET CATEGORY-FOUND-IN-PRIMARY TO TRUE
053400     END-IF.
053500
053600*
053700* ---------------------------------------------------------
053800* MATCH-SUMMARY-REPORT
053900* ---------------------------------------------------------
054000 WRITE-MATCH-SUMMARY-REPORT.
054100     MOVE WK-CURRENT-CATEGORY  TO WK-SUMH-TAG.
054200     WRITE RPT-LINE FROM WK-SUMMARY-HEADING-1.
054300     WRITE RPT-LINE FROM WK-BLANK-LINE.
054400     WRITE RPT-LINE FROM WK-SUMMARY-HEADING-2.
054500     WRITE RPT-LINE FROM WK-SUMMARY-HEADING-3.
054600
054700     PERFORM WRITE-ONE-SUMMARY-ROW VARYING WK-RES-IX FROM 1 BY 1
054800        UNTIL WK-RES-IX > RRES-TOT.
054900
055000     WRITE RPT-LINE FROM WK-BLANK-LINE.
055100
055200*
055300 WRITE-ONE-SUMMARY-ROW.
055400     PERFORM BUILD-SUMMARY-ROW.
055500     WRITE RPT-LINE FROM WK-SUMMARY-LINE.
055600
055700*
055800 BUILD-SUMMARY-ROW.
055900     MOVE SPACE                       TO WK-SUMMARY-LINE.
056000     MOVE RDOC-PRI-CAND-XPATH (RRES-PRI-CAND-IX (WK-RES-IX))
056100                                       TO WK-SUM-PRI-PATH.
056200
056300     EVALUATE TRUE
056400        WHEN RRES-CLOSEST-COUNT (WK-RES-IX) EQUAL
056500             CC-EXACT-SENTINEL
056600           MOVE RRES-MATCH-XPATH (WK-RES-IX) TO WK-SUM-EXACT
056700           MOVE SPACE                        TO WK-SUM-CLOSEST
056800
056900        WHEN RRES-CLOSEST-COUNT (WK-RES-IX) > ZERO
057000           MOVE CC-NO-ENTRY                  TO WK-SUM-EXACT
057100           PERFORM BUILD-CLOSEST-MATCH-TEXT
057200
057300        WHEN OTHER
057400           MOVE CC-NO-ENTRY                  TO WK-SUM-EXACT
057500           MOVE SPACE                        TO WK-SUM-CLOSEST
057600     END-EVALUATE.
057700
057800*
057900 BUILD-CLOSEST-MATCH-TEXT.
058000* R6 - DIFFS = |TOTAL - CLOSEST-MATCH-COUNT|
058100     COMPUTE WK-DIFF-CT = RRES-TOTAL (WK-RES-IX) -
058200                           RRES-CLOSEST-COUNT (WK-RES-IX).
058300     IF WK-DIFF-CT < ZERO
058400        COMPUTE WK-DIFF-CT = ZERO - WK-DIFF-CT
058500     END-IF.
058600
058700     MOVE RRES-CLOSEST-COUNT (WK-RES-IX) TO WK-CT-COUNT-ED.
058800     MOVE RRES-TOTAL         (WK-RES-IX) TO WK-CT-TOTAL-ED.
058900     MOVE WK-DIFF-CT                     TO WK-CT-DIFF-ED.
059000
059100     MOVE SPACE                          TO WK-SUM-CLOSEST.
059200     STRING
059300        RRES-CLOSEST-XPATH (WK-RES-IX)
059400                                       DELIMITED BY SPACE
059500        ' ('                           DELIMITED BY SIZE
059600        WK-CT-COUNT-ED  DELIMITED BY SPACE
059700        '/'                            DELIMITED BY SIZE
059800        WK-CT-TOTAL-ED  DELIMITED BY SPACE
059900        ' matches; '                   DELIMITED BY SIZE
060000        WK-CT-DIFF-ED   DELIMITED BY SPACE
060100        ' diffs)'                      DELIMITED BY SIZE
060200        INTO WK-SUM-CLOSEST
060300     END-STRING.
060400
060500*
060600* ---------------------------------------------------------
060700* CLOSEST-MATCH-DETAIL-REPORT
060800* ---------------------------------------------------------
060900 WRITE-CLOSEST-MATCH-DETAIL-REPORT.
061000     MOVE WK-CURRENT-CATEGORY  TO WK-DETH-TAG.
061100     WRITE RPT-LINE FROM WK-DETAIL-HEADING-1.
061200     WRITE RPT-LINE FROM WK-BLANK-LINE.
061300     WRITE RPT-LINE FROM WK-DETAIL-HEADING-2.
061400     WRITE RPT-LINE FROM WK-DETAIL-HEADING-3.
061500
061600     PERFORM WRITE-ONE-DETAIL-CANDIDATE VARYING WK-RES-IX FROM 1 BY 1
061700        UNTIL WK-RES-IX > RRES-TOT.
061800
061900*
062000 WRITE-ONE-DETAIL-CANDIDATE.
062100* R8 - only candidates with a genuine partial match are listed
062200     IF RRES-CLOSEST-COUNT (WK-RES-IX) > ZERO
062300        PERFORM WRITE-DETAIL-CANDIDATE-BLOCK
062400     END-IF.
062500
062600*
062700 WRITE-DETAIL-CANDIDATE-BLOCK.
062800     MOVE RRES-PRI-CAND-IX (WK-RES-IX)   TO WK-PRI-CAND-IX.
062900     PERFORM FIND-BAS-CAND-BY-XPATH.
063000     PERFORM WRITE-DETAIL-HEADER-ROW.
063100     PERFORM BUILD-ENTITY-UNION.
063200     PERFORM SORT-ENTITY-UNION.
063300     PERFORM WRITE-DETAIL-ROWS.
063400     WRITE RPT-LINE FROM WK-BLANK-LINE.
063500
063600*
063700 FIND-BAS-CAND-BY-XPATH.
063800     MOVE ZERO TO WK-BAS-CAND-IX.
063900     PERFORM MATCH-BAS-CAND-BY-XPATH VARYING RDOC-BAS-CAND-IX FROM 1 BY 1
064000        UNTIL RDOC-BAS-CAND-IX > RDOC-BAS-CAND-TOT
064100        OR WK-BAS-CAND-IX NOT EQUAL ZERO.
064200
064300*
064400 MATCH-BAS-CAND-BY-XPATH.
064500     IF RDOC-BAS-CAND-XPATH (RDOC-BAS-CAND-IX) EQUAL
064600        RRES-CLOSEST-XPATH (WK-RES-IX)
064700        SET WK-BAS-CAND-IX TO RDOC-BAS-CAND-IX
064800     END-IF.
064900
065000*
065100 WRITE-DETAIL-HEADER-ROW.
065200     MOVE SPACE TO WK-DETAIL-HDR-LINE.
065300     MOVE RDOC-PRI-CAND-XPATH (WK-PRI-CAND-IX)
065400                                       TO WK-DHD-PRI-PATH.
065500     IF RDOC-PRI-CAND-LABEL (WK-PRI-CAND-IX) NOT EQUAL CC-NOT-SET
065600        STRING RDOC-PRI-CAND-XPATH(WK-PRI-CAND-IX)
065700                  DELIMITED BY SPACE
065800               ' (NAME: '                DELIMITED BY SIZE
065900               RDOC-PRI-CAND-LABEL(WK-PRI-CAND-IX)
066000                  DELIMITED BY SPACE
066100               ')'                       DELIMITED BY SIZE
066200          INTO WK-DHD-PRI-PATH
066300        END-STRING
066400     END-IF.
066500
066600     MOVE RDOC-BAS-CAND-XPATH (WK-BAS-CAND-IX)
066700                                       TO WK-DHD-CLOSEST-PATH.
066800     IF RDOC-BAS-CAND-LABEL (WK-BAS-CAND-IX) NOT EQUAL CC-NOT-SET
066900        STRING RDOC-BAS-CAND-XPATH(WK-BAS-CAND-IX)
067000                  DELIMITED BY SPACE
067100               ' (NAME: '                DELIMITED BY SIZE
067200               RDOC-BAS-CAND-LABEL(WK-BAS-CAND-IX)
067300                  DELIMITED BY SPACE
067400               ')'                       DELIMITED BY SIZE
067500          INTO WK-DHD-CLOSEST-PATH
067600        END-STRING
067700     END-IF.
067800
067900     WRITE RPT-LINE FROM WK-DETAIL-HDR-LINE.
068000
068100*
068200 BUILD-ENTITY-UNION.
068300     MOVE ZERO  TO WK-UNION-TOT.
068320     MOVE SPACE TO WK-UNION-BLOCK-X.
068400     PERFORM ADD-ONE-PRI-ENTITY VARYING RDOC-PRI-ENT-IX FROM 1 BY 1
068500        UNTIL RDOC-PRI-ENT-IX > RDOC-PRI-ENT-TOT (WK-PRI-CAND-IX).
068600
068700     PERFORM ADD-ONE-BAS-ENTITY VARYING RDOC-BAS-ENT-IX FROM 1 BY 1
068800        UNTIL RDOC-BAS-ENT-IX > RDOC-BAS-ENT-TOT (WK-BAS-CAND-IX).
068900
069000*
069100 ADD-ONE-PRI-ENTITY.
069200     IF NOT RDOC-PRI-ENT-IS-DUP (WK-PRI-CAND-IX RDOC-PRI-ENT-IX)
069300        PERFORM ADD-PRI-ENTITY-TO-UNION
069400     END-IF.
069500
069600*
069700 ADD-ONE-BAS-ENTITY.
069800     IF NOT RDOC-BAS-ENT-IS-DUP (WK-BAS-CAND-IX RDOC-BAS-ENT-IX)
069900        PERFORM ADD-BAS-ENTITY-TO-UNION
070000     END-IF.
070100
070200*
070300 ADD-PRI-ENTITY-TO-UNION.
070400     ADD 1 TO WK-UNION-TOT.
070500     SET WK-UNION-IX TO WK-UNION-TOT.
070600     MOVE RDOC-PRI-ENT-PATH  (WK-PRI-CAND-IX RDOC-PRI-ENT-IX)
070700                                  TO WK-UNION-PATH  (WK-UNION-IX).
070800     MOVE RDOC-PRI-ENT-KEY   (WK-PRI-CAND-IX RDOC-PRI-ENT-IX)
070900                                  TO WK-UNION-KEY   (WK-UNION-IX).
071000     MOVE RDOC-PRI-ENT-VALUE (WK-PRI-CAND-IX RDOC-PRI-ENT-IX)
071100                                  TO WK-UNION-VALUE (WK-UNION-IX).
071200     MOVE 'Y'                     TO WK-UNION-IN-PRI (WK-UNION-IX).
071300     MOVE 'N'                     TO WK-UNION-IN-BAS (WK-UNION-IX).
071400     PERFORM BUILD-UNION-SORTKEY.
071500
071600*
071700 ADD-BAS-ENTITY-TO-UNION.
071800     PERFORM SEARCH-UNION-FOR-ENTITY.
071900     IF WK-UNION-IX2 NOT EQUAL ZERO
072000        MOVE 'Y' TO WK-UNION-IN-BAS (WK-UNION-IX2)
072100     ELSE
072200        ADD 1 TO WK-UNION-TOT
072300        SET WK-UNION-IX TO WK-UNION-TOT
072400        MOVE RDOC-BAS-ENT-PATH  (WK-BAS-CAND-IX RDOC-BAS-ENT-IX)
072500                                  TO WK-UNION-PATH  (WK-UNION-IX)
072600        MOVE RDOC-BAS-ENT-KEY   (WK-BAS-CAND-IX RDOC-BAS-ENT-IX)
072700                                  TO WK-UNION-KEY   (WK-UNION-IX)
072800        MOVE RDOC-BAS-ENT-VALUE (WK-BAS-CAND-IX RDOC-BAS-ENT-IX)
072900                                  TO WK-UNION-VALUE (WK-UNION-IX)
073000        MOVE 'N'                  TO WK-UNION-IN-PRI (WK-UNION-IX)
073100        MOVE 'Y'                  TO WK-UNION-IN-BAS (WK-UNION-IX)
073200        PERFORM BUILD-UNION-SORTKEY
073300     END-IF.
073400
073500*
073600 SEARCH-UNION-FOR-ENTITY.
073700     SET WK-UNION-IX2 TO ZERO.
073800     PERFORM MATCH-UNION-ENTITY VARYING WK-UNION-IX FROM 1 BY 1
073900        UNTIL WK-UNION-IX > WK-UNION-TOT
074000        OR WK-UNION-IX2 NOT EQUAL ZERO.
074100
074200*
074300 MATCH-UNION-ENTITY.
074400     IF WK-UNION-PATH  (WK-UNION-IX) EQUAL
074500           RDOC-BAS-ENT-PATH  (WK-BAS-CAND-IX RDOC-BAS-ENT-IX)
074600        AND WK-UNION-KEY   (WK-UNION-IX) EQUAL
074700           RDOC-BAS-ENT-KEY   (WK-BAS-CAND-IX RDOC-BAS-ENT-IX)
074800        AND WK-UNION-VALUE (WK-UNION-IX) EQUAL
074900           RDOC-BAS-ENT-VALUE (WK-BAS-CAND-IX RDOC-BAS-ENT-IX)
075000        SET WK-UNION-IX2 TO WK-UNION-IX
075100     END-IF.
075200
075300*
075400 BUILD-UNION-SORTKEY.
075500* entity string used for ordering is PATH|KEY:VALUE, or the
075600* bare PATH when KEY is blank
075700     MOVE SPACE TO WK-UNION-SORTKEY (WK-UNION-IX).
075800     IF WK-UNION-KEY (WK-UNION-IX) EQUAL SPACE
075900        STRING WK-UNION-PATH (WK-UNION-IX)
076000                  DELIMITED BY SPACE
076100          INTO WK-UNION-SORTKEY (WK-UNION-IX)
076200        END-STRING
076300     ELSE
076400        STRING WK-UNION-PATH (WK-UNION-IX)
076500                  DELIMITED BY SPACE
076600               '|'                       DELIMITED BY SIZE
076700               WK-UNION-KEY (WK-UNION-IX)
076800                  DELIMITED BY SPACE
076900               ':'                       DELIMITED BY SIZE
077000               WK-UNION-VALUE (WK-UNION-IX)
077100                  DELIMITED BY SPACE
077200          INTO WK-UNION-SORTKEY (WK-UNION-IX)
077300        END-STRING
077400     END-IF.
077500
077600*
077700 SORT-ENTITY-UNION.
077800* exchange sort over the bounded working table - the same
077900* PERFORM VARYING ... UNTIL idiom the shop already uses to
078000* search/rebuild the ISO8583 format-override table
078100     SET WK-SORT-SWAPPED TO TRUE.
078200     PERFORM SORT-UNION-ONE-PASS UNTIL NOT WK-SORT-SWAPPED.
078300
078400*
078500 SORT-UNION-ONE-PASS.
078600     MOVE 'N' TO WK-SORT-SWAPPED-SW.
078700     PERFORM COMPARE-UNION-PAIR VARYING WK-UNION-IX FROM 1 BY 1
078800        UNTIL WK-UNION-IX > WK-UNION-TOT - 1.
078900
079000*
079100 COMPARE-UNION-PAIR.
079200     SET WK-UNION-IX2 TO WK-UNION-IX.
079300     SET WK-UNION-IX2 UP BY 1.
079400     IF WK-UNION-SORTKEY (WK-UNION-IX) >
079500        WK-UNION-SORTKEY (WK-UNION-IX2)
079600        PERFORM SWAP-UNION-ENTRIES
079700        MOVE 'Y' TO WK-SORT-SWAPPED-SW
079800     END-IF.
079900
080000*
080100 SWAP-UNION-ENTRIES.
080200     MOVE WK-UNION-EL (WK-UNION-IX)     TO WK-SORT-HOLD-EL.
080300     MOVE WK-UNION-EL (WK-UNION-IX2)    TO WK-UNION-EL (WK-UNION-IX).
080400     MOVE WK-SORT-HOLD-EL                TO WK-UNION-EL (WK-UNION-IX2).
080500
080600*
080700 WRITE-DETAIL-ROWS.
080800     PERFORM WRITE-ONE-DETAIL-ROW VARYING WK-UNION-IX FROM 1 BY 1
080900        UNTIL WK-UNION-IX > WK-UNION-TOT.
081000
081100*
081200 WRITE-ONE-DETAIL-ROW.
081300     PERFORM BUILD-DETAIL-ROW.
081400     WRITE RPT-LINE FROM WK-DETAIL-ROW-LINE.
081500
081600*
081700 BUILD-DETAIL-ROW.
081800     MOVE SPACE                 TO WK-DETAIL-ROW-LINE.
081900     MOVE WK-UNION-PATH (WK-UNION-IX)  TO WK-DR-PRI-PATH.
082000     MOVE WK-UNION-KEY  (WK-UNION-IX)  TO WK-DR-TAG.
082100
082200     IF WK-UNION-IN-PRI (WK-UNION-IX) EQUAL 'Y'
082300        MOVE WK-UNION-VALUE (WK-UNION-IX) TO WK-DR-PRI-VALUE
082400     ELSE
082500        MOVE CC-NO-ENTRY                  TO WK-DR-PRI-VALUE
082600     END-IF.
082700
082800     IF WK-UNION-IN-BAS (WK-UNION-IX) EQUAL 'Y'
082900        MOVE WK-UNION-VALUE (WK-UNION-IX) TO WK-DR-BAS-VALUE
083000     ELSE
083100        MOVE CC-NO-ENTRY                  TO WK-DR-BAS-VALUE
083200     END-IF.
083300
083400     IF WK-DR-PRI-VALUE NOT EQUAL WK-DR-BAS-VALUE
083500        MOVE CC-DIFF-FLAG TO WK-DR-DIFF
083600     ELSE
083700        MOVE SPACE        TO WK-DR-DIFF
083800     END-IF.
083900
084000*
084100* ---------------------------------------------------------
084200* SYMMETRIC-DIFFERENCE-REPORT  (once per job, R9)
084300* ---------------------------------------------------------
084400 WRITE-SYMMETRIC-DIFFERENCE-REPORT.
084500     WRITE RPT-LINE FROM WK-SYMM-HEADING-1.
084600     WRITE RPT-LINE FROM WK-BLANK-LINE.
084700     WRITE RPT-LINE FROM WK-SYMM-HEADING-2.
084800     WRITE RPT-LINE FROM WK-SYMM-HEADING-3.
084900
085000     PERFORM BUILD-DISTINCT-TAG-CATALOGUES.
085100     PERFORM BUILD-SYMMETRIC-DIFFERENCE-SET.
085200     PERFORM SORT-SYMMETRIC-DIFFERENCE-SET.
085300
085400     PERFORM WRITE-ONE-SYMM-ROW VARYING WK-SYMM-IX FROM 1 BY 1
085500        UNTIL WK-SYMM-IX > WK-SYMM-TOT.
085600
085700*
085800 WRITE-ONE-SYMM-ROW.
085900     MOVE SPACE                            TO WK-SYMM-LINE.
086000     MOVE WK-SYMM-SOURCE (WK-SYMM-IX)      TO WK-SYM-SOURCE.
086100     MOVE WK-SYMM-TAG    (WK-SYMM-IX)      TO WK-SYM-TAG.
086200     MOVE WK-SYMM-PATHS  (WK-SYMM-IX)      TO WK-SYM-PATH.
086300     WRITE RPT-LINE FROM WK-SYMM-LINE.
086400
086500*
086600 BUILD-DISTINCT-TAG-CATALOGUES.
086700     MOVE ZERO TO WK-PRI-DTAG-TOT.
086800     PERFORM ADD-PRI-TAG-TO-CATALOGUE VARYING RDOC-PRI-TAG-IX FROM 1 BY 1
086900        UNTIL RDOC-PRI-TAG-IX > RDOC-PRI-TAG-TOT.
087000
087100     MOVE ZERO TO WK-BAS-DTAG-TOT.
087200     PERFORM ADD-BAS-TAG-TO-CATALOGUE VARYING RDOC-BAS-TAG-IX FROM 1 BY 1
087300        UNTIL RDOC-BAS-TAG-IX > RDOC-BAS-TAG-TOT.
087400
087500*
087600 ADD-PRI-TAG-TO-CATALOGUE.
087700     MOVE 'N' TO DTAG-FOUND-SW.
087800     PERFORM MATCH-PRI-DTAG-BY-NAME VARYING WK-PRI-DTAG-IX FROM 1 BY 1
087900        UNTIL WK-PRI-DTAG-IX > WK-PRI-DTAG-TOT
088000        OR DTAG-FOUND-IN-CATALOGUE.
088100
088200     IF NOT DTAG-FOUND-IN-CATALOGUE
088300        ADD 1 TO WK-PRI-DTAG-TOT
088400        SET WK-PRI-DTAG-IX TO WK-PRI-DTAG-TOT
088500        MOVE RDOC-PRI-TAG-NAME (RDOC-PRI-TAG-IX)
088600                              TO WK-PRI-DTAG-NAME  (WK-PRI-DTAG-IX)
088700        MOVE SPACE            TO WK-PRI-DTAG-PATHS (WK-PRI-DTAG-IX)
088800        MOVE ZERO             TO WK-PRI-DTAG-PTR   (WK-PRI-DTAG-IX)
088900        PERFORM APPEND-PRI-TAG-PATH
089000     END-IF.
089100
089200*
089300 MATCH-PRI-DTAG-BY-NAME.
089400     IF WK-PRI-DTAG-NAME (WK-PRI-DTAG-IX) EQUAL
089500        RDOC-PRI-TAG-NAME (RDOC-PRI-TAG-IX)
089600        PERFORM APPEND-PRI-TAG-PATH
089700        SET DTAG-FOUND-IN-CATALOGUE TO TRUE
089800     END-IF.
089900
090000*
090100 APPEND-PRI-TAG-PATH.
090200     IF WK-PRI-DTAG-PTR (WK-PRI-DTAG-IX) EQUAL ZERO
090300        STRING '//' DELIMITED BY SIZE
090400               RDOC-PRI-TAG-TRAV(RDOC-PRI-TAG-IX)
090500                  DELIMITED BY SPACE
090600           INTO WK-PRI-DTAG-PATHS (WK-PRI-DTAG-IX)
090700           WITH POINTER WK-PRI-DTAG-PTR (WK-PRI-DTAG-IX)
090800        END-STRING
090900     ELSE
091000        STRING '/' DELIMITED BY SIZE
091100               RDOC-PRI-TAG-TRAV(RDOC-PRI-TAG-IX)
091200                  DELIMITED BY SPACE
091300           INTO WK-PRI-DTAG-PATHS (WK-PRI-DTAG-IX)
091400           WITH POINTER WK-PRI-DTAG-PTR (WK-PRI-DTAG-IX)
091500           ON OVERFLOW CONTINUE
091600        END-STRING
091700     END-IF.
091800
091900*
092000 ADD-BAS-TAG-TO-CATALOGUE.
092100     MOVE 'N' TO DTAG-FOUND-SW.
092200     PERFORM MATCH-BAS-DTAG-BY-NAME VARYING WK-BAS-DTAG-IX FROM 1 BY 1
092300        UNTIL WK-BAS-DTAG-IX > WK-BAS-DTAG-TOT
092400        OR DTAG-FOUND-IN-CATALOGUE.
092500
092600     IF NOT DTAG-FOUND-IN-CATALOGUE
092700        ADD 1 TO WK-BAS-DTAG-TOT
092800        SET WK-BAS-DTAG-IX TO WK-BAS-DTAG-TOT
092900        MOVE RDOC-BAS-TAG-NAME (RDOC-BAS-TAG-IX)
093000                              TO WK-BAS-DTAG-NAME  (WK-BAS-DTAG-IX)
093100        MOVE SPACE            TO WK-BAS-DTAG-PATHS (WK-BAS-DTAG-IX)
093200        MOVE ZERO             TO WK-BAS-DTAG-PTR   (WK-BAS-DTAG-IX)
093300        PERFORM APPEND-BAS-TAG-PATH
093400     END-IF.
093500
093600*
093700 MATCH-BAS-DTAG-BY-NAME.
093800     IF WK-BAS-DTAG-NAME (WK-BAS-DTAG-IX) EQUAL
093900        RDOC-BAS-TAG-NAME (RDOC-BAS-TAG-IX)
094000        PERFORM APPEND-BAS-TAG-PATH
094100        SET DTAG-FOUND-IN-CATALOGUE TO TRUE
094200     END-IF.
094300
094400*
094500 APPEND-BAS-TAG-PATH.
094600     IF WK-BAS-DTAG-PTR (WK-BAS-DTAG-IX) EQUAL ZERO
094700        STRING '//' DELIMITED BY SIZE
094800               RDOC-BAS-TAG-TRAV(RDOC-BAS-TAG-IX)
094900                  DELIMITED BY SPACE
095000           INTO WK-BAS-DTAG-PATHS (WK-BAS-DTAG-IX)
095100           WITH POINTER WK-BAS-DTAG-PTR (WK-BAS-DTAG-IX)
095200        END-STRING
095300     ELSE
095400        STRING '/' DELIMITED BY SIZE
095500               RDOC-BAS-TAG-TRAV(RDOC-BAS-TAG-IX)
095600                  DELIMITED BY SPACE
095700           INTO WK-BAS-DTAG-PATHS (WK-BAS-DTAG-IX)
095800           WITH POINTER WK-BAS-DTAG-PTR (WK-BAS-DTAG-IX)
095900           ON OVERFLOW CONTINUE
096000        END-STRING
096100     END-IF.
096200
096300*
096400 BUILD-SYMMETRIC-DIFFERENCE-SET.
096500* R9 - membership test is "in primary catalogue" first, else
096600* basis; only tags present in exactly one catalogue are kept
096700     MOVE ZERO  TO WK-SYMM-TOT.
096720     MOVE SPACE TO WK-SYMM-BLOCK-X.
096800     PERFORM CHECK-PRI-TAG-IN-BASIS
096900        VARYING WK-PRI-DTAG-IX FROM 1 BY 1
097000        UNTIL WK-PRI-DTAG-IX > WK-PRI-DTAG-TOT.
097100
097200     PERFORM CHECK-BAS-TAG-IN-PRIMARY
097300        VARYING WK-BAS-DTAG-IX FROM 1 BY 1
097400        UNTIL WK-BAS-DTAG-IX > WK-BAS-DTAG-TOT.
097500
097600*
097700 CHECK-PRI-TAG-IN-BASIS.
097800     MOVE 'N' TO CATEGORY-FOUND-SW.
097900     SET WK-BAS-DTAG-IX TO 1.
098000     PERFORM MATCH-BAS-DTAG-NAME
098100        VARYING WK-BAS-DTAG-IX FROM 1 BY 1
098200        UNTIL WK-BAS-DTAG-IX > WK-BAS-DTAG-TOT
098300        OR CATEGORY-FOUND-IN-PRIMARY.
098400
098500     IF NOT CATEGORY-FOUND-IN-PRIMARY
098600        ADD 1 TO WK-SYMM-TOT
098700        SET WK-SYMM-IX TO WK-SYMM-TOT
098800        MOVE 'PRIMARY'                TO WK-SYMM-SOURCE (WK-SYMM-IX)
098900        MOVE WK-PRI-DTAG-NAME (WK-PRI-DTAG-IX)
099000                                      TO WK-SYMM-TAG (WK-SYMM-IX)
099100        MOVE WK-PRI-DTAG-PATHS (WK-PRI-DTAG-IX)
099200                                      TO WK-SYMM-PATHS (WK-SYMM-IX)
099300     END-IF.
099400
099500*
099600 MATCH-BAS-DTAG-NAME.
099700     IF WK-BAS-DTAG-NAME (WK-BAS-DTAG-IX) EQUAL
099800        WK-PRI-DTAG-NAME (WK-PRI-DTAG-IX)
099900        SET CATEGORY-FOUND-IN-PRIMARY TO TRUE
100000     END-IF.
100100
100200*
100300 CHECK-BAS-TAG-IN-PRIMARY.
100400     MOVE 'N' TO CATEGORY-FOUND-SW.
100500     SET WK-PRI-DTAG-IX TO 1.
100600     PERFORM MATCH-PRI-DTAG-NAME
100700        VARYING WK-PRI-DTAG-IX FROM 1 BY 1
100800        UNTIL WK-PRI-DTAG-IX > WK-PRI-DTAG-TOT
100900        OR CATEGORY-FOUND-IN-PRIMARY.
101000
101100     IF NOT CATEGORY-FOUND-IN-PRIMARY
101200        ADD 1 TO WK-SYMM-TOT
101300        SET WK-SYMM-IX TO WK-SYMM-TOT
101400        MOVE 'BASIS'                  TO WK-SYMM-SOURCE (WK-SYMM-IX)
101500        MOVE WK-BAS-DTAG-NAME (WK-BAS-DTAG-IX)
101600                                      TO WK-SYMM-TAG (WK-SYMM-IX)
101700        MOVE WK-BAS-DTAG-PATHS (WK-BAS-DTAG-IX)
101800                                      TO WK-SYMM-PATHS (WK-SYMM-IX)
101900     END-IF.
102000
102100*
102200 MATCH-PRI-DTAG-NAME.
102300     IF WK-PRI-DTAG-NAME (WK-PRI-DTAG-IX) EQUAL
102400        WK-BAS-DTAG-NAME (WK-BAS-DTAG-IX)
102500        SET CATEGORY-FOUND-IN-PRIMARY TO TRUE
102600     END-IF.
102700 SORT-SYMMETRIC-DIFFERENCE-SET.
102800     SET WK-SORT-SWAPPED TO TRUE.
102900     PERFORM SORT-SYMM-ONE-PASS UNTIL NOT WK-SORT-SWAPPED.
103000
103100*
103200 SORT-SYMM-ONE-PASS.
103300     MOVE 'N' TO WK-SORT-SWAPPED-SW.
103400     PERFORM COMPARE-SYMM-PAIR
103500        VARYING WK-SYMM-IX FROM 1 BY 1
103600        UNTIL WK-SYMM-IX > WK-SYMM-TOT - 1.
103700
103800*
103900 COMPARE-SYMM-PAIR.
104000     SET WK-SYMM-IX2 TO WK-SYMM-IX.
104100     SET WK-SYMM-IX2 UP BY 1.
104200     IF WK-SYMM-TAG (WK-SYMM-IX) > WK-SYMM-TAG (WK-SYMM-IX2)
104300        PERFORM SWAP-SYMM-ENTRIES
104400        MOVE 'Y' TO WK-SORT-SWAPPED-SW
104500     END-IF.
104600
104700*
104800 SWAP-SYMM-ENTRIES.
104900     MOVE WK-SYMM-EL (WK-SYMM-IX)     TO WK-SYMM-HOLD-EL.
105000     MOVE WK-SYMM-EL (WK-SYMM-IX2)    TO WK-SYMM-EL (WK-SYMM-IX).
105100     MOVE WK-SYMM-HOLD-EL              TO WK-SYMM-EL (WK-SYMM-IX2).
