000100* **++ Document working tables - loaded from the flattened
000200* :F: file into memory, one instance per document.
000300* REPLACING ==:D:== BY ==PRI== / ==BAS== gives the primary and
000400* basis document instances of the identical table layout.
000500 01 RDOC-:D:-AREA.
000600* -- candidate table (one entry per C record) --------------
000700   03 RDOC-:D:-CAND-TOT               PIC 9(9) COMP VALUE ZERO.
000800   03 RDOC-:D:-CAND-TB.
000900     05 RDOC-:D:-CAND OCCURS 0 TO 400
001000                      DEPENDING ON RDOC-:D:-CAND-TOT
001100                      INDEXED BY RDOC-:D:-CAND-IX.
001200       07 RDOC-:D:-CAND-TAG           PIC X(20).
001300       07 RDOC-:D:-CAND-XPATH         PIC X(120).
001400       07 RDOC-:D:-CAND-LABEL         PIC X(30).
001500       07 RDOC-:D:-CAND-ATTR-SIG      PIC X(200).
001600       07 RDOC-:D:-CAND-CHILD-SIG     PIC X(120).
001700* leaf-entity sub-list for this candidate, fixed capacity -
001800       07 RDOC-:D:-ENT-TOT            PIC 9(9) COMP VALUE ZERO.
001900       07 RDOC-:D:-ENT-TB.
002000         10 RDOC-:D:-ENT OCCURS 250 TIMES
002100                         INDEXED BY RDOC-:D:-ENT-IX.
002200           15 RDOC-:D:-ENT-PATH       PIC X(120).
002300           15 RDOC-:D:-ENT-KEY        PIC X(40).
002400           15 RDOC-:D:-ENT-VALUE      PIC X(80).
002500           15 RDOC-:D:-ENT-DUP-SW     PIC X(1) VALUE 'N'.
002600             88 RDOC-:D:-ENT-IS-DUP        VALUE 'Y'.
002700           15 FILLER                  PIC X(4).
002800       07 FILLER                      PIC X(4).
002900* -- tag-path catalogue (one entry per P record) -----------
003000   03 RDOC-:D:-TAG-TOT                PIC 9(9) COMP VALUE ZERO.
003100   03 RDOC-:D:-TAG-TB.
003200     05 RDOC-:D:-TAG OCCURS 0 TO 600
003300                     DEPENDING ON RDOC-:D:-TAG-TOT
003400                     INDEXED BY RDOC-:D:-TAG-IX.
003500       07 RDOC-:D:-TAG-NAME           PIC X(30).
003600       07 RDOC-:D:-TAG-TRAV           PIC X(120).
003700       07 FILLER                      PIC X(4).
003800* -- trailing expansion pad, house convention on all masters --
003900   03 FILLER                          PIC X(4)    VALUE SPACE.
